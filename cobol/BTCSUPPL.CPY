000100*----------------------------------------------------------------
000110*BTCSUPPL.CPY
000120*COPYBOOK   : BTCSUPPL
000130*AUTHOR     : R. MCKNIGHT
000140*DATE-WRITTEN: 03-11-1987
000150*PURPOSE    : RECORD LAYOUT FOR THE CIRCULATING-SUPPLY SNAPSHOT
000160*           : FEED (SUPPLY-INFO).  SNAPSHOTS ARRIVE SPORADICALLY;
000170*           : CONSUMERS KEEP THE LATEST ROW READ.
000180*----------------------------------------------------------------
000190*CHANGE LOG
000200*  03-11-87  RLM  B12002  ORIGINAL LAYOUT.
000210*  01-14-99  THS  B12240  Y2K - REVIEWED, X(8) CCYYMMDD OK.
000220*----------------------------------------------------------------
000230  01  SI-SUPPLY-RECORD.
000240      05  SI-SUPPLY-DATE          PIC X(08).
000250      05  SI-CIRC-SUPPLY          PIC 9(09)V9(04).
000260      05  FILLER                  PIC X(19).
