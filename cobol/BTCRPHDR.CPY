000100*----------------------------------------------------------------
000110*BTCRPHDR.CPY
000120*COPYBOOK   : BTCRPHDR
000130*AUTHOR     : T. SEARS
000140*DATE-WRITTEN: 11-02-1994
000150*PURPOSE    : PAGE HEADING LINES FOR THE MARKET CYCLE TOP RISK
000160*           : ASSESSMENT REPORT (RISK-REPORT), WRITTEN ONCE AT
000170*           : THE TOP OF EACH RUN BY BTCRSK01 PARAGRAPH 400.
000180*----------------------------------------------------------------
000190*CHANGE LOG
000200*  11-02-94  THS  B15105  ORIGINAL REPORT HEADING LAYOUT.
000210*----------------------------------------------------------------
000220  01  RPT-TITLE-LINE.
000230      05  RPT-TITLE-TEXT          PIC X(33)
000240                 VALUE 'MARKET CYCLE TOP RISK ASSESSMENT'.
000250      05  FILLER                  PIC X(08) VALUE SPACES.
000260      05  RPT-TITLE-DATE-LIT      PIC X(05) VALUE 'DATE:'.
000270      05  FILLER                  PIC X(01) VALUE SPACE.
000280      05  RPT-TITLE-DATE          PIC X(10).
000290      05  FILLER                  PIC X(23) VALUE SPACES.
000300  01  RPT-COLUMN-HDR-LINE.
000310      05  FILLER                  PIC X(20) VALUE 'INDICATOR'.
000320      05  FILLER                  PIC X(15) VALUE 'VALUE'.
000330      05  FILLER                  PIC X(05) VALUE 'RISK'.
000340      05  FILLER                  PIC X(40) VALUE SPACES.
