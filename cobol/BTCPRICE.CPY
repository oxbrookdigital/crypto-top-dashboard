000100*----------------------------------------------------------------
000110*BTCPRICE.CPY
000120*COPYBOOK   : BTCPRICE
000130*AUTHOR     : R. MCKNIGHT
000140*DATE-WRITTEN: 03-11-1987
000150*PURPOSE    : RECORD LAYOUT FOR THE DAILY COIN CLOSING PRICE
000160*           : FEED (CRYPTO-PRICES).  ONE ENTRY PER COIN PER
000170*           : CALENDAR DAY.  SOURCE FEED DELIVERS BITCOIN AND
000180*           : OTHER COINS INTERLEAVED; CONSUMERS FILTER ON
000190*           : CP-COIN-ID.
000200*----------------------------------------------------------------
000210*CHANGE LOG
000220*  03-11-87  RLM  B12001  ORIGINAL LAYOUT FOR PRICE FEED.
000230*  09-22-91  KDP  B12118  WIDENED MARKET-CAP TO 14 INT DIGITS.
000240*  01-14-99  THS  B12240  Y2K - DATE REMAINS X(8) CCYYMMDD,
000250*            NO CHANGE REQUIRED, REVIEWED AND SIGNED OFF.
000260*----------------------------------------------------------------
000270  01  CP-PRICE-RECORD.
000280      05  CP-PRICE-DATE           PIC X(08).
000290      05  CP-COIN-ID              PIC X(10).
000300      05  CP-PRICE                PIC 9(07)V9(02).
000310      05  CP-MARKET-CAP           PIC 9(14)V9(02).
000320      05  CP-TOTAL-VOLUME         PIC 9(14)V9(02).
000330      05  FILLER                  PIC X(21).
