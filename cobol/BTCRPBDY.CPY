000100*----------------------------------------------------------------
000110*BTCRPBDY.CPY
000120*COPYBOOK   : BTCRPBDY
000130*AUTHOR     : T. SEARS
000140*DATE-WRITTEN: 11-02-1994
000150*PURPOSE    : BODY LINES FOR THE MARKET CYCLE TOP RISK ASSESS-
000160*           : MENT REPORT (RISK-REPORT).  ONE DETAIL LINE PER
000170*           : INDICATOR, THEN A SIGNAL-COUNTS LINE, AN OVERALL
000180*           : VERDICT LINE, UP TO TWO REASON LINES AND A RISK
000190*           : SCORE LINE.  ALL SHARE ONE PRINT AREA -- THE
000200*           : SUMMARY VIEWS REDEFINE THE DETAIL LINE, MATCHING
000210*           : THE SHOP'S ONE-FD-MANY-01-LEVELS REPORT HABIT.
000220*----------------------------------------------------------------
000230*CHANGE LOG
000240*  11-02-94  THS  B15106  ORIGINAL REPORT BODY LAYOUT.
000250*  02-08-00  KDP  B15220  ADDED SECOND REASON LINE FOR THE
000260*            RED-COUNT-PLUS-YELLOW-COUNT ELEVATED CASE.
000270*----------------------------------------------------------------
000280  01  RPT-DETAIL-LINE.
000290      05  RPT-IND-NAME            PIC X(20).
000300      05  RPT-VALUE               PIC Z(06)9.99.
000310      05  FILLER                  PIC X(05) VALUE SPACES.
000320      05  RPT-RISK-WORD           PIC X(08).
000330      05  FILLER                  PIC X(37) VALUE SPACES.
000340  01  RPT-SIGNALS-LINE REDEFINES RPT-DETAIL-LINE.
000350      05  RPT-SIG-LIT             PIC X(09).
000360      05  RPT-SIG-RED-LIT         PIC X(04).
000370      05  RPT-SIG-RED             PIC Z(03)9.
000380      05  RPT-SIG-YEL-LIT         PIC X(09).
000390      05  RPT-SIG-YELLOW          PIC Z(03)9.
000400      05  RPT-SIG-GRN-LIT         PIC X(08).
000410      05  RPT-SIG-GREEN           PIC Z(03)9.
000420      05  RPT-SIG-NA-LIT          PIC X(06).
000430      05  RPT-SIG-NA              PIC Z(03)9.
000440      05  FILLER                  PIC X(28) VALUE SPACES.
000450  01  RPT-VERDICT-LINE REDEFINES RPT-DETAIL-LINE.
000460      05  RPT-VERD-LIT            PIC X(09).
000470      05  RPT-VERD-TEXT           PIC X(25).
000480      05  FILLER                  PIC X(46) VALUE SPACES.
000490  01  RPT-REASON-LINE REDEFINES RPT-DETAIL-LINE.
000500      05  RPT-REAS-LIT            PIC X(08).
000510      05  RPT-REAS-TEXT           PIC X(60).
000520      05  FILLER                  PIC X(12) VALUE SPACES.
000530  01  RPT-SCORE-LINE REDEFINES RPT-DETAIL-LINE.
000540      05  RPT-SCORE-LIT           PIC X(12).
000550      05  RPT-SCORE-VALUE         PIC Z(02)9.
000560      05  RPT-SCORE-UNIT-LIT      PIC X(04).
000570      05  FILLER                  PIC X(61) VALUE SPACES.
