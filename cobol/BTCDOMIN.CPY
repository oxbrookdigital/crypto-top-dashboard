000100*----------------------------------------------------------------
000110*BTCDOMIN.CPY
000120*COPYBOOK   : BTCDOMIN
000130*AUTHOR     : K. POOLE
000140*DATE-WRITTEN: 06-02-1988
000150*PURPOSE    : RECORD LAYOUT FOR THE BITCOIN MARKET-DOMINANCE
000160*           : FEED (DOMINANCE) -- BTC SHARE OF TOTAL CRYPTO
000170*           : MARKET CAPITALIZATION, EXPRESSED AS A PERCENT.
000180*----------------------------------------------------------------
000190*CHANGE LOG
000200*  06-02-88  KDP  B12032  ORIGINAL LAYOUT.
000210*  01-14-99  THS  B12240  Y2K - REVIEWED, X(8) CCYYMMDD OK.
000220*----------------------------------------------------------------
000230  01  DM-DOMINANCE-RECORD.
000240      05  DM-DOM-DATE             PIC X(08).
000250      05  DM-DOMINANCE-PCT        PIC 9(03)V9(02).
000260      05  FILLER                  PIC X(17).
