000100*----------------------------------------------------------------
000110*BTCFEARG.CPY
000120*COPYBOOK   : BTCFEARG
000130*AUTHOR     : K. POOLE
000140*DATE-WRITTEN: 06-02-1988
000150*PURPOSE    : RECORD LAYOUT FOR THE FEAR-AND-GREED SENTIMENT
000160*           : FEED (FEAR-GREED).  SUPPLIER'S OWN TEXT CLASS-
000170*           : IFICATION IS CARRIED BUT NOT USED FOR BANDING;
000180*           : BANDING USES THE NUMERIC VALUE ONLY.
000190*----------------------------------------------------------------
000200*CHANGE LOG
000210*  06-02-88  KDP  B12030  ORIGINAL LAYOUT.
000220*  01-14-99  THS  B12240  Y2K - REVIEWED, X(8) CCYYMMDD OK.
000230*----------------------------------------------------------------
000240  01  FG-SENTIMENT-RECORD.
000250      05  FG-DATE                 PIC X(08).
000260      05  FG-VALUE                PIC 9(03).
000270      05  FG-CLASS                PIC X(20).
000280      05  FILLER                  PIC X(19).
