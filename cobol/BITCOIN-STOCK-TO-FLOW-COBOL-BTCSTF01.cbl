000100*----------------------------------------------------------------
000110*Author: D. HARMON
000120*Date: 06-02-1993
000130*Purpose: COMPUTE THE STOCK-TO-FLOW MODEL PRICE FROM THE LATEST
000140*       : CIRCULATING-SUPPLY SNAPSHOT (SUPPLY-INFO) AND REFRESH
000150*       : THE S2F-OUT STORE FOR THE RISK ASSESSMENT RUN.
000160*Tectonics: COBC
000170*----------------------------------------------------------------
000180 IDENTIFICATION DIVISION.
000190*----------------------------------------------------------------
000200 PROGRAM-ID.     BTCSTF01.
000210 AUTHOR.         D HARMON.
000220 INSTALLATION.   TREASURY SYSTEMS DIVISION.
000230 DATE-WRITTEN.   06/02/93.
000240 DATE-COMPILED.
000250 SECURITY.       CONFIDENTIAL.
000260*----------------------------------------------------------------
000270*CHANGE LOG
000280*  06-02-93  DWH  B14430  ORIGINAL PROGRAM - STOCK-TO-FLOW RATIO
000290*            AND POWER-LAW MODEL PRICE OVER CIRCULATING SUPPLY.
000300*  12-09-93  DWH  B14479  ADDED LN/EXP SERIES ROUTINE, PARAGRAPHS
000310*            210-260, SO THE NON-INTEGER EXPONENT CAN BE RAISED
000320*            WITHOUT A COMPILER-SUPPLIED MATH LIBRARY.
000330*  08-02-94  KDP  B14692  ADDED EMPTY-PRICE-FILE AND NO-SUPPLY-
000340*            RECORD ABORT MESSAGES PER OPERATIONS REQUEST.
000350*  03-19-96  THS  B14904  SWITCHED TO COMMERCIAL ROUNDING ON THE
000360*            STORED RATIO AND MODEL PRICE PER AUDIT FINDING
000370*            96-118.
000380*  01-14-99  THS  B12240  Y2K - SUPPLY-INFO DATE REMAINS X(8)
000390*            CCYYMMDD, REVIEWED AND SIGNED OFF.
000400*  02-08-00  KDP  B15223  OUTPUT STORE NOW FULLY REWRITTEN EACH
000410*            RUN RATHER THAN APPENDED, PER STANDING DATA-
000420*            WAREHOUSE REFRESH POLICY.
000421*  02-14-01  KDP  B15241  000-MAIN-PARA DISPLAYED THE EMPTY-
000422*            PRICE-FILE AND NO-SUPPLY-RECORD MESSAGES ITSELF
000423*            AND THEN CALLED 800-WRITE-STATUS-LINE, WHICH
000424*            DISPLAYED THEM AGAIN.  DROPPED BOTH DISPLAYS; THE
000425*            IFS STILL GATE THE RATIO AND RECORD BUILD.
000430*  04-11-24  DWH  B17750  BLOCK REWARD CONSTANT DROPPED TO 3.125
000440*            BTC AND ANNUAL FLOW RECOMPUTED FOR THE APRIL 2024
000450*            HALVING.  SEE 77-LEVEL CONSTANTS BELOW.
000460*----------------------------------------------------------------
000470 ENVIRONMENT DIVISION.
000480*----------------------------------------------------------------
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     CLASS VALID-SIGN-CLASS IS '+' '-'
000530     UPSI-0 ON  STATUS IS WS-TRACE-SW-ON
000540            OFF STATUS IS WS-TRACE-SW-OFF.
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT CRYPTO-PRICES  ASSIGN TO CRYPTO-PRICES
000580            ORGANIZATION IS SEQUENTIAL
000590            FILE STATUS  IS WS-CRYPTO-STATUS.
000600     SELECT SUPPLY-INFO    ASSIGN TO SUPPLY-INFO
000610            ORGANIZATION IS SEQUENTIAL
000620            FILE STATUS  IS WS-SUPPLY-STATUS.
000630     SELECT S2F-OUT        ASSIGN TO S2F-OUT
000640            ORGANIZATION IS SEQUENTIAL
000650            FILE STATUS  IS WS-S2FOUT-STATUS.
000660*----------------------------------------------------------------
000670 DATA DIVISION.
000680*----------------------------------------------------------------
000690 FILE SECTION.
000700 FD  CRYPTO-PRICES
000710     RECORDING MODE IS F.
000720     COPY BTCPRICE.
000730 FD  SUPPLY-INFO
000740     RECORDING MODE IS F.
000750     COPY BTCSUPPL.
000760 FD  S2F-OUT
000770     RECORDING MODE IS F.
000780     COPY BTCS2FOT.
000790*----------------------------------------------------------------
000800 WORKING-STORAGE SECTION.
000810*----------------------------------------------------------------
000820*STOCK-TO-FLOW MODEL CONSTANTS - SEE BUSINESS RULE CHANGE LOG
000830*ENTRY 04-11-24 FOR THE POST-HALVING BLOCK REWARD.
000840 77  WS-BLOCK-REWARD             PIC 9(03)V9(03) VALUE 3.125.
000850 77  WS-BLOCKS-PER-DAY           PIC 9(03)       VALUE 144.
000860 77  WS-ANNUAL-FLOW              PIC 9(07)V9(01) VALUE 164362.5.
000870 77  WS-S2F-EXPONENT             PIC 9(01)V9(04) VALUE 3.3168.
000880*EXP(14.607), THE MODEL'S FITTED COEFFICIENT - A TRUE CONSTANT,
000890*CARRIED AS A LITERAL RATHER THAN RECOMPUTED EACH RUN.
000900 77  WS-S2F-COEFFICIENT          PIC 9(07)V9(08)
000910                                 VALUE 2206680.70277716.
000920 77  WS-LN-2-CONSTANT            PIC 9(01)V9(08) VALUE 0.69314718.
000930 01  WS-FILE-STATUSES.
000940     05  WS-CRYPTO-STATUS        PIC X(02) VALUE SPACES.
000950     05  WS-SUPPLY-STATUS        PIC X(02) VALUE SPACES.
000960     05  WS-S2FOUT-STATUS        PIC X(02) VALUE SPACES.
000970 01  WS-SWITCHES.
000980     05  WS-CRYPTO-EOF           PIC X(01) VALUE 'N'.
000990         88  CRYPTO-EOF                    VALUE 'Y'.
001000     05  WS-SUPPLY-EOF           PIC X(01) VALUE 'N'.
001010         88  SUPPLY-EOF                    VALUE 'Y'.
001020     05  WS-SUPPLY-FOUND-SW      PIC X(01) VALUE 'N'.
001030         88  WS-SUPPLY-FOUND               VALUE 'Y'.
001040     05  WS-TRACE-SW-ON          PIC X(01) VALUE 'N'.
001050     05  WS-TRACE-SW-OFF         PIC X(01) VALUE 'Y'.
001060     05  WS-DATE-VALID-SW        PIC X(01) VALUE 'Y'.
001070         88  WS-DATE-IS-VALID              VALUE 'Y'.
001080 01  WS-COUNTERS                 COMP.
001090     05  WS-PRICE-COUNT          PIC 9(05) VALUE ZERO.
001100     05  WS-OUTER-IDX            PIC 9(05) VALUE ZERO.
001110     05  WS-RECORDS-WRITTEN      PIC 9(07) VALUE ZERO.
001120     05  WS-M-N                  PIC S9(03) VALUE ZERO.
001130     05  WS-M-M                  PIC S9(03) VALUE ZERO.
001140     05  WS-M-K                  PIC S9(03) VALUE ZERO.
001150*DAILY BTC PRICE TABLE - SAME SHAPE AS BTCPIC01/BTCWMA01.
001160 01  WS-PRICE-TABLE.
001170     05  WS-PRICE-ENTRY OCCURS 3660 TIMES
001180                         INDEXED BY WS-PRICE-TBL-IDX.
001190         10  WS-TBL-DATE         PIC X(08).
001200         10  WS-TBL-PRICE        PIC 9(07)V9(02).
001210*ALTERNATE DISPLAY VIEW OF THE TABLE FOR ERROR DUMPS.
001220 01  WS-PRICE-TABLE-ALT REDEFINES WS-PRICE-TABLE.
001230     05  WS-PRICE-ENTRY-ALT OCCURS 3660 TIMES
001240                            INDEXED BY WS-PRICE-ALT-IDX.
001250         10  WS-TBL-DATE-X       PIC X(08).
001260         10  WS-TBL-PRICE-X      PIC X(09).
001270*INCOMING DATE VALIDATION - NUMERIC-CLASS TEST VIA REDEFINES.
001280 01  WS-DATE-BREAKOUT.
001290     05  WS-DATE-BRK-YYYY        PIC 9(04).
001300     05  WS-DATE-BRK-MM          PIC 9(02).
001310     05  WS-DATE-BRK-DD          PIC 9(02).
001320 01  WS-DATE-BRK-ALPHA REDEFINES WS-DATE-BREAKOUT
001330                                 PIC X(08).
001340 01  WS-LATEST-SUPPLY.
001350     05  WS-LATEST-SUPPLY-DATE   PIC X(08) VALUE SPACES.
001360     05  WS-LATEST-CIRC-SUPPLY   PIC 9(09)V9(04) VALUE ZERO.
001370*LN/EXP/POWER WORK FIELDS.  NO INTRINSIC FUNCTIONS ARE USED ON
001380*THIS SYSTEM -- LN IS BUILT FROM THE ARCTANH SERIES AFTER A
001390*HALVING RANGE-REDUCTION, EXP FROM A TAYLOR SERIES AFTER A
001400*HALVING REDUCTION FOLLOWED BY REPEATED SQUARING.
001410 01  WS-MATH-WORK.
001420     05  WS-M-X                  PIC S9(07)V9(08) VALUE ZERO.
001430     05  WS-M-A                  PIC S9(07)V9(08) VALUE ZERO.
001440     05  WS-M-T                  PIC S9(07)V9(08) VALUE ZERO.
001450     05  WS-M-T2                 PIC S9(07)V9(08) VALUE ZERO.
001460     05  WS-M-TERM               PIC S9(07)V9(08) VALUE ZERO.
001470     05  WS-M-SUM                PIC S9(07)V9(08) VALUE ZERO.
001480     05  WS-M-LN-A               PIC S9(07)V9(08) VALUE ZERO.
001490     05  WS-M-LN-X               PIC S9(07)V9(08) VALUE ZERO.
001500     05  WS-M-Y                  PIC S9(07)V9(08) VALUE ZERO.
001510     05  WS-M-YRED               PIC S9(07)V9(08) VALUE ZERO.
001520     05  WS-M-EXPTERM            PIC S9(07)V9(08) VALUE ZERO.
001530     05  WS-M-EXPSUM             PIC S9(07)V9(08) VALUE ZERO.
001540     05  WS-M-POWER-RESULT       PIC S9(09)V9(08) VALUE ZERO.
001550*DEFENSIVE SIGN CHECK ON THE POWER-SERIES RESULT - A MODEL
001560*PRICE CANNOT LEGITIMATELY GO NEGATIVE.
001570 01  WS-POWER-SIGN-VIEW REDEFINES WS-M-POWER-RESULT.
001580     05  WS-POWER-SIGN           PIC X(01).
001590     05  FILLER                  PIC X(12).
001600 01  WS-RESULT-FIELDS.
001610     05  WS-S2F-RATIO            PIC 9(04)V9(02) VALUE ZERO.
001620     05  WS-MODEL-PRICE          PIC 9(09)V9(02) VALUE ZERO.
001630 01  WS-MESSAGES.
001640     05  WS-NO-PRICES-MSG        PIC X(49) VALUE
001650         'BTCSTF01 - CRYPTO-PRICES FILE IS EMPTY, ABORTED.'.
001660     05  WS-NO-SUPPLY-MSG        PIC X(49) VALUE
001670         'BTCSTF01 - NO SUPPLY-INFO RECORD FOUND, ABORTED.'.
001680*----------------------------------------------------------------
001690 PROCEDURE DIVISION.
001700*----------------------------------------------------------------
001710 000-MAIN-PARA.
001720     PERFORM 100-OPEN-FILES.
001730     PERFORM 120-LOAD-PRICE-TABLE THRU 120-EXIT
001740         UNTIL CRYPTO-EOF.
001741*    02-14-01 KDP B15241 DROPPED THE TWO DISPLAYS THAT USED TO
001742*    SIT ON THESE IFS -- 800-WRITE-STATUS-LINE BELOW RE-TESTS
001743*    THE SAME TWO CONDITIONS AND WAS PRINTING EACH MESSAGE A
001744*    SECOND TIME.  BOTH IFS STILL GATE THE RATIO/RECORD BUILD.
001750     PERFORM 160-READ-LATEST-SUPPLY THRU 160-EXIT
001760         UNTIL SUPPLY-EOF.
001770     IF WS-PRICE-COUNT EQUAL TO ZERO
001780         CONTINUE
001790     ELSE
001800         IF NOT WS-SUPPLY-FOUND
001810             CONTINUE
001820         ELSE
001830             PERFORM 200-COMPUTE-S2F-RATIO THRU 200-EXIT
001840             PERFORM 300-WRITE-S2F-RECORDS THRU 300-EXIT
001850                 VARYING WS-OUTER-IDX FROM 1 BY 1
001860                 UNTIL WS-OUTER-IDX IS GREATER THAN WS-PRICE-COUNT
001870         END-IF
001880     END-IF.
001890     PERFORM 800-WRITE-STATUS-LINE.
001900     PERFORM 900-CLOSE-FILES.
001910     STOP RUN.
001920*----------------------------------------------------------------
001921*TWO INPUT FILES FOR THIS PROGRAM, UNLIKE THE OTHER THREE DAILY
001922*INDICATOR PROGRAMS -- SUPPLY-INFO FEEDS THE CIRCULATING SUPPLY
001923*USED IN 160-READ-LATEST-SUPPLY, CRYPTO-PRICES FEEDS THE DAILY
001924*CLOSE.  EITHER OPEN FAILING SETS ITS OWN EOF SWITCH SO THE
001925*MAIN-LINE LOGIC BELOW DEGRADES GRACEFULLY RATHER THAN ABENDING.
001930 100-OPEN-FILES.
001940     OPEN INPUT  CRYPTO-PRICES.
001950     OPEN INPUT  SUPPLY-INFO.
001960     OPEN OUTPUT S2F-OUT.
001970     IF WS-CRYPTO-STATUS IS NOT EQUAL TO '00'
001980         DISPLAY 'BTCSTF01 - CRYPTO-PRICES OPEN FAILED, STATUS '
001990                  WS-CRYPTO-STATUS
002000         MOVE 'Y' TO WS-CRYPTO-EOF
002010     END-IF.
002020     IF WS-SUPPLY-STATUS IS NOT EQUAL TO '00'
002030         DISPLAY 'BTCSTF01 - SUPPLY-INFO OPEN FAILED, STATUS '
002040                  WS-SUPPLY-STATUS
002050         MOVE 'Y' TO WS-SUPPLY-EOF
002060     END-IF.
002070 100-EXIT.
002080     EXIT.
002090*----------------------------------------------------------------
002100 120-LOAD-PRICE-TABLE.
002110     READ CRYPTO-PRICES
002120         AT END
002130             MOVE 'Y' TO WS-CRYPTO-EOF
002140             GO TO 120-EXIT
002150     END-READ.
002160     IF CP-COIN-ID IS NOT EQUAL TO 'BITCOIN   '
002170         GO TO 120-EXIT
002180     END-IF.
002190     PERFORM 150-VALIDATE-DATE THRU 150-EXIT.
002200     IF NOT WS-DATE-IS-VALID
002210         GO TO 120-EXIT
002220     END-IF.
002230     IF WS-PRICE-COUNT IS GREATER THAN ZERO
002240       AND CP-PRICE-DATE EQUAL TO
002250           WS-TBL-DATE(WS-PRICE-COUNT)
002260         MOVE CP-PRICE TO WS-TBL-PRICE(WS-PRICE-COUNT)
002270     ELSE
002280         ADD 1 TO WS-PRICE-COUNT
002290         MOVE CP-PRICE-DATE TO WS-TBL-DATE(WS-PRICE-COUNT)
002300         MOVE CP-PRICE      TO WS-TBL-PRICE(WS-PRICE-COUNT)
002310     END-IF.
002320 120-EXIT.
002330     EXIT.
002340*----------------------------------------------------------------
002341*NUMERIC-CLASS TEST ONLY -- NOT A CALENDAR TEST.  A DATE SUCH AS
002342*19000231 PASSES HERE; THE FEED IS TRUSTED NOT TO SEND ONE.
002350 150-VALIDATE-DATE.
002360     MOVE 'Y' TO WS-DATE-VALID-SW.
002370     MOVE CP-PRICE-DATE TO WS-DATE-BRK-ALPHA.
002380     IF WS-DATE-BRK-YYYY IS NOT NUMERIC
002390       OR WS-DATE-BRK-MM IS NOT NUMERIC
002400       OR WS-DATE-BRK-DD IS NOT NUMERIC
002410         MOVE 'N' TO WS-DATE-VALID-SW
002420         DISPLAY 'BTCSTF01 - BAD PRICE DATE SKIPPED: '
002430                  CP-PRICE-DATE
002440     END-IF.
002450 150-EXIT.
002460     EXIT.
002470*----------------------------------------------------------------
002480*KEEP OVERWRITING FROM THE SAME RECORD AREA SO THE LAST ROW OF
002490*THE SEQUENTIAL SUPPLY FEED IS WHAT SURVIVES TO PARAGRAPH 200.
002500 160-READ-LATEST-SUPPLY.
002510     READ SUPPLY-INFO
002520         AT END
002530             MOVE 'Y' TO WS-SUPPLY-EOF
002540             GO TO 160-EXIT
002550     END-READ.
002560     MOVE 'Y'             TO WS-SUPPLY-FOUND-SW.
002570     MOVE SI-SUPPLY-DATE  TO WS-LATEST-SUPPLY-DATE.
002580     MOVE SI-CIRC-SUPPLY  TO WS-LATEST-CIRC-SUPPLY.
002590 160-EXIT.
002600     EXIT.
002610*----------------------------------------------------------------
002620*S2F RATIO = CIRCULATING SUPPLY / ANNUAL FLOW.  MODEL PRICE =
002630*COEFFICIENT TIMES RATIO RAISED TO THE S2F EXPONENT, DIVIDED BY
002640*SUPPLY.  BOTH ARE THE SAME ON EVERY ROW WRITTEN IN PARAGRAPH 300
002650*(DELIBERATE SIMPLIFICATION CARRIED FROM THE SOURCE SYSTEM).
002660 200-COMPUTE-S2F-RATIO.
002670     IF WS-ANNUAL-FLOW EQUAL TO ZERO
002680         MOVE ZERO TO WS-S2F-RATIO
002690     ELSE
002700         COMPUTE WS-S2F-RATIO ROUNDED =
002710                 WS-LATEST-CIRC-SUPPLY / WS-ANNUAL-FLOW
002720     END-IF.
002730     IF WS-S2F-RATIO IS LESS THAN OR EQUAL TO ZERO
002740       OR WS-LATEST-CIRC-SUPPLY IS LESS THAN OR EQUAL TO ZERO
002750         MOVE ZERO TO WS-MODEL-PRICE
002760     ELSE
002770         MOVE WS-S2F-RATIO TO WS-M-X
002780         PERFORM 210-COMPUTE-LN THRU 210-EXIT.
002790         COMPUTE WS-M-Y = WS-M-LN-X * WS-S2F-EXPONENT.
002800         PERFORM 240-COMPUTE-EXP THRU 240-EXIT.
002810         IF WS-POWER-SIGN EQUAL TO '-'
002820             DISPLAY 'BTCSTF01 - NEGATIVE POWER RESULT, RATIO '
002830                      WS-S2F-RATIO
002840             MOVE ZERO TO WS-MODEL-PRICE
002850         ELSE
002860             COMPUTE WS-MODEL-PRICE ROUNDED =
002870                 (WS-S2F-COEFFICIENT * WS-M-POWER-RESULT)
002880                 / WS-LATEST-CIRC-SUPPLY
002890         END-IF
002900     END-IF.
002910 200-EXIT.
002920     EXIT.
002930*----------------------------------------------------------------
002940*NATURAL LOG OF WS-M-X VIA HALVING RANGE-REDUCTION INTO [1,2)
002950*FOLLOWED BY THE ARCTANH SERIES LN(A) = 2*(T+T3/3+T5/5+...),
002960*T = (A-1)/(A+1).  RESULT RETURNED IN WS-M-LN-X.
002970 210-COMPUTE-LN.
002980     MOVE WS-M-X TO WS-M-A.
002990     MOVE ZERO   TO WS-M-N.
003000     PERFORM 220-HALVE-A THRU 220-EXIT
003010         UNTIL WS-M-A IS LESS THAN 2.
003020     COMPUTE WS-M-T  = (WS-M-A - 1) / (WS-M-A + 1).
003030     COMPUTE WS-M-T2 = WS-M-T * WS-M-T.
003040     MOVE WS-M-T TO WS-M-TERM.
003050     MOVE WS-M-T TO WS-M-SUM.
003060     PERFORM 230-LN-SERIES-TERM THRU 230-EXIT
003070         VARYING WS-M-K FROM 3 BY 2
003080             UNTIL WS-M-K IS GREATER THAN 11.
003090     COMPUTE WS-M-LN-A = 2 * WS-M-SUM.
003100     COMPUTE WS-M-LN-X = WS-M-LN-A + (WS-M-N * WS-LN-2-CONSTANT).
003110 210-EXIT.
003120     EXIT.
003121*HALVES WS-M-A AND COUNTS THE HALVINGS IN WS-M-N SO 210-COMPUTE-LN
003122*CAN ADD BACK N TIMES LN(2) AFTER THE SERIES CONVERGES ON THE
003123*REDUCED [1,2) ARGUMENT -- LN(A) = LN(A/2**N) + N*LN(2).
003130 220-HALVE-A.
003140     COMPUTE WS-M-A = WS-M-A / 2.
003150     ADD 1 TO WS-M-N.
003160 220-EXIT.
003170     EXIT.
003171*ONE ODD-POWER TERM OF THE ARCTANH SERIES PER CALL (K=3,5,7,9,11)
003172*-- FIVE TERMS IS PLENTY ONCE THE RANGE REDUCTION ABOVE HAS
003173*PULLED THE ARGUMENT DOWN NEAR 1.
003180 230-LN-SERIES-TERM.
003190     COMPUTE WS-M-TERM = WS-M-TERM * WS-M-T2.
003200     COMPUTE WS-M-SUM = WS-M-SUM + (WS-M-TERM / WS-M-K).
003210 230-EXIT.
003220     EXIT.
003230*----------------------------------------------------------------
003240*EXP(WS-M-Y) VIA HALVING RANGE-REDUCTION INTO (0,1), A TAYLOR
003250*SERIES ON THE REDUCED ARGUMENT, THEN REPEATED SQUARING BACK UP.
003260*RESULT RETURNED IN WS-M-POWER-RESULT.
003270 240-COMPUTE-EXP.
003280     MOVE WS-M-Y TO WS-M-YRED.
003290     MOVE ZERO   TO WS-M-M.
003300     PERFORM 250-HALVE-Y THRU 250-EXIT
003310         UNTIL WS-M-YRED IS LESS THAN 1.
003320     MOVE 1 TO WS-M-EXPSUM.
003330     MOVE 1 TO WS-M-EXPTERM.
003340     PERFORM 260-EXP-SERIES-TERM THRU 260-EXIT
003350         VARYING WS-M-K FROM 1 BY 1
003360             UNTIL WS-M-K IS GREATER THAN 15.
003370     MOVE WS-M-EXPSUM TO WS-M-POWER-RESULT.
003380     PERFORM 270-SQUARE-RESULT THRU 270-EXIT
003390         VARYING WS-M-K FROM 1 BY 1
003400             UNTIL WS-M-K IS GREATER THAN WS-M-M.
003410 240-EXIT.
003420     EXIT.
003421*HALVES WS-M-YRED AND COUNTS THE HALVINGS IN WS-M-M SO 240-
003422*COMPUTE-EXP CAN SQUARE THE REDUCED RESULT BACK UP M TIMES --
003423*EXP(Y) = EXP(Y/2**M)**(2**M).
003430 250-HALVE-Y.
003440     COMPUTE WS-M-YRED = WS-M-YRED / 2.
003450     ADD 1 TO WS-M-M.
003460 250-EXIT.
003470     EXIT.
003471*ONE TAYLOR TERM OF EXP(WS-M-YRED) PER CALL, K=1 THRU 15 -- THE
003472*REDUCED ARGUMENT IS WELL UNDER 1 SO 15 TERMS CONVERGES WELL
003473*PAST THE PRECISION OF WS-MODEL-PRICE.
003480 260-EXP-SERIES-TERM.
003490     COMPUTE WS-M-EXPTERM = (WS-M-EXPTERM * WS-M-YRED) / WS-M-K.
003500     ADD WS-M-EXPTERM TO WS-M-EXPSUM.
003510 260-EXIT.
003520     EXIT.
003521*SQUARES WS-M-POWER-RESULT ONCE PER CALL -- 240-COMPUTE-EXP
003522*DRIVES THIS PARAGRAPH WS-M-M TIMES TO UNDO THE RANGE-REDUCTION
003523*HALVINGS DONE IN 250-HALVE-Y.
003530 270-SQUARE-RESULT.
003540     COMPUTE WS-M-POWER-RESULT = WS-M-POWER-RESULT *
003550                                 WS-M-POWER-RESULT.
003560 270-EXIT.
003570     EXIT.
003580*----------------------------------------------------------------
003581*WRITES ONE S2F-OUT ROW PER DATE IN THE TABLE, DRIVEN BY 000-
003582*MAIN-PARA'S PERFORM...VARYING -- RATIO AND MODEL PRICE ARE THE
003583*SAME ON EVERY ROW, SO THIS PARAGRAPH ONLY RUNS THE RATIO/MODEL
003584*MATH ONCE (VIA 200-COMPUTE-S2F-RATIO) THEN LOOPS THE WRITES.
003590 300-WRITE-S2F-RECORDS.
003600     MOVE WS-TBL-DATE(WS-OUTER-IDX)   TO SF-S2F-DATE.
003610     MOVE WS-TBL-PRICE(WS-OUTER-IDX)  TO SF-BTC-PRICE.
003620     MOVE WS-S2F-RATIO                TO SF-S2F-RATIO.
003630     MOVE WS-MODEL-PRICE              TO SF-S2F-MODEL-PRICE.
003640     WRITE SF-S2F-RECORD.
003650     IF WS-S2FOUT-STATUS IS NOT EQUAL TO '00'
003660         DISPLAY 'BTCSTF01 - S2F-OUT WRITE FAILED, STATUS '
003670                  WS-S2FOUT-STATUS ' FOR DATE ' SF-S2F-DATE
003680     ELSE
003690         ADD 1 TO WS-RECORDS-WRITTEN
003700     END-IF.
003710 300-EXIT.
003720     EXIT.
003730*----------------------------------------------------------------
003731*SOLE PLACE IN THE PROGRAM THAT DISPLAYS EITHER SHORTAGE MESSAGE
003732*OR THE RECORDS-WRITTEN COUNT -- ONE STATUS LINE PER RUN, CALLED
003733*UNCONDITIONALLY FROM 000-MAIN-PARA AFTER THE RATIO/RECORD BUILD.
003740 800-WRITE-STATUS-LINE.
003750     IF WS-PRICE-COUNT EQUAL TO ZERO
003760         DISPLAY WS-NO-PRICES-MSG
003770     ELSE
003780         IF NOT WS-SUPPLY-FOUND
003790             DISPLAY WS-NO-SUPPLY-MSG
003800         ELSE
003810             DISPLAY 'BTCSTF01 - S2F RECORDS WRITTEN: '
003820                      WS-RECORDS-WRITTEN
003830         END-IF
003840     END-IF.
003850 800-EXIT.
003860     EXIT.
003870*----------------------------------------------------------------
003871*UNCONDITIONAL CLOSE ON ALL THREE FILES REGARDLESS OF HOW 000-
003872*MAIN-PARA GOT HERE -- ALL THREE WERE OPENED UP FRONT.
003880 900-CLOSE-FILES.
003890     CLOSE CRYPTO-PRICES.
003900     CLOSE SUPPLY-INFO.
003910     CLOSE S2F-OUT.
003920 900-EXIT.
003930     EXIT.
