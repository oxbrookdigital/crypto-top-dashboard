000100*----------------------------------------------------------------
000110*Author: T. SEARS
000120*Date: 11-02-1994
000130*Purpose: READ THE LATEST ROW OF EACH OF THE SEVEN MARKET-CYCLE
000140*       : INDICATOR STORES, BAND EACH INTO RED/YELLOW/GREEN/N-A,
000150*       : DERIVE AN OVERALL MARKET RISK VERDICT AND RISK SCORE,
000160*       : AND PRINT THE RISK ASSESSMENT REPORT.
000170*Tectonics: COBC
000180*----------------------------------------------------------------
000190 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------
000210 PROGRAM-ID.     BTCRSK01.
000220 AUTHOR.         T SEARS.
000230 INSTALLATION.   TREASURY SYSTEMS DIVISION.
000240 DATE-WRITTEN.   11/02/94.
000250 DATE-COMPILED.
000260 SECURITY.       CONFIDENTIAL.
000270*----------------------------------------------------------------
000280*CHANGE LOG
000290*  11-02-94  THS  B15107  ORIGINAL PROGRAM - SEVEN-INDICATOR RISK
000300*            BAND REPORT OVER THE DERIVED AND SUPPLIED FEEDS.
000310*  03-30-95  THS  B15140  ADDED OVERALL VERDICT AND RISK SCORE
000320*            PARAGRAPHS, 300-309, PER RISK COMMITTEE REQUEST.
000330*  01-14-99  THS  B12240  Y2K - ALL SEVEN FEED DATE FIELDS REMAIN
000340*            X(8) CCYYMMDD, REVIEWED AND SIGNED OFF.  REPORT RUN
000350*            DATE NOW ACCEPTED AS YYYYMMDD, NOT A 2-DIGIT YEAR.
000360*  02-08-00  KDP  B15225  SECOND REASON LINE ADDED FOR THE RED-
000370*            PLUS-YELLOW ELEVATED CASE, MATCHES BTCRPBDY CHANGE.
000380*  04-11-24  DWH  B17752  NO BUSINESS-RULE CHANGE -- REVIEWED
000390*            THRESHOLD TABLE AGAINST THE POST-HALVING S2F AND
000400*            PUELL STORES, NO ADJUSTMENT REQUIRED.
000401*  08-05-24  RLM  B17801  WS-CALC-RATIO IN 212/213/215 HAD NO
000402*            SIGN CLAUSE SO THE RATIO-SIGN-VIEW LEAD-BYTE TEST
000403*            COULD NEVER DETECT A NEGATIVE RATIO -- ADDED SIGN
000404*            IS LEADING SEPARATE CHARACTER TO WS-CALC-RATIO.
000405*  08-05-24  RLM  B17802  CORRECTED THE COMMENT OVER 460-PRINT-
000406*            SCORE-LINE -- SCORE PRINTS FOR EVERY VALID VERDICT,
000407*            NOT JUST ELEVATED/EXTREME, PER AUDIT FINDING.
000410*----------------------------------------------------------------
000420 ENVIRONMENT DIVISION.
000430*----------------------------------------------------------------
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM
000470     CLASS VALID-SIGN-CLASS IS '+' '-'
000480     UPSI-0 ON  STATUS IS WS-TRACE-SW-ON
000490            OFF STATUS IS WS-TRACE-SW-OFF.
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT FEAR-GREED  ASSIGN TO FEAR-GREED
000530            ORGANIZATION IS SEQUENTIAL
000540            FILE STATUS  IS WS-FG-STATUS.
000550     SELECT TRENDS      ASSIGN TO TRENDS
000560            ORGANIZATION IS SEQUENTIAL
000570            FILE STATUS  IS WS-GT-STATUS.
000580     SELECT DOMINANCE   ASSIGN TO DOMINANCE
000590            ORGANIZATION IS SEQUENTIAL
000600            FILE STATUS  IS WS-DM-STATUS.
000610     SELECT PI-CYCLE-OUT ASSIGN TO PI-CYCLE-OUT
000620            ORGANIZATION IS SEQUENTIAL
000630            FILE STATUS  IS WS-PC-STATUS.
000640     SELECT WMA-200-OUT  ASSIGN TO WMA-200-OUT
000650            ORGANIZATION IS SEQUENTIAL
000660            FILE STATUS  IS WS-WM-STATUS.
000670     SELECT S2F-OUT      ASSIGN TO S2F-OUT
000680            ORGANIZATION IS SEQUENTIAL
000690            FILE STATUS  IS WS-SF-STATUS.
000700     SELECT PUELL-OUT    ASSIGN TO PUELL-OUT
000710            ORGANIZATION IS SEQUENTIAL
000720            FILE STATUS  IS WS-PU-STATUS.
000730     SELECT RISK-REPORT  ASSIGN TO RISK-REPORT
000740            ORGANIZATION IS LINE SEQUENTIAL
000750            FILE STATUS  IS WS-RPT-STATUS.
000760*----------------------------------------------------------------
000770 DATA DIVISION.
000780*----------------------------------------------------------------
000790 FILE SECTION.
000800 FD  FEAR-GREED
000810     RECORDING MODE IS F.
000820     COPY BTCFEARG.
000830 FD  TRENDS
000840     RECORDING MODE IS F.
000850     COPY BTCTREND.
000860 FD  DOMINANCE
000870     RECORDING MODE IS F.
000880     COPY BTCDOMIN.
000890 FD  PI-CYCLE-OUT
000900     RECORDING MODE IS F.
000910     COPY BTCPICOT.
000920 FD  WMA-200-OUT
000930     RECORDING MODE IS F.
000940     COPY BTCWMAOT.
000950 FD  S2F-OUT
000960     RECORDING MODE IS F.
000970     COPY BTCS2FOT.
000980 FD  PUELL-OUT
000990     RECORDING MODE IS F.
001000     COPY BTCPULOT.
001010 FD  RISK-REPORT.
001020     COPY BTCRPHDR.
001030     COPY BTCRPBDY.
001040*ALTERNATE ALPHANUMERIC VIEW OF THE DETAIL LINE FOR THE N-A
001050*CASE -- RPT-VALUE AND RPT-RISK-WORD ARE NUMERIC-EDITED AND
001060*ALPHANUMERIC WORD FIELDS RESPECTIVELY AND CANNOT CARRY THE
001070*LITERAL 'N/A' WITHOUT THIS OVERLAY.
001080 01  RPT-DETAIL-NA-VIEW REDEFINES RPT-DETAIL-LINE.
001090     05  FILLER                  PIC X(20).
001100     05  RPT-VALUE-NA            PIC X(10) JUSTIFIED RIGHT.
001110     05  FILLER                  PIC X(05).
001120     05  RPT-RISK-NA             PIC X(08).
001130     05  FILLER                  PIC X(37).
001140*----------------------------------------------------------------
001150 WORKING-STORAGE SECTION.
001160*----------------------------------------------------------------
001170*CLASSIFICATION THRESHOLDS -- CARRIED FORWARD FROM THE RISK
001180*COMMITTEE'S SIGNED-OFF BANDING TABLE, REVIEWED 04-11-24.
001181*RED/YELLOW CUTOFFS FOR ALL SEVEN INDICATORS, ONE TABLE SO THE
001182*RISK COMMITTEE CAN REVIEW THEM TOGETHER -- DO NOT SCATTER
001183*THRESHOLD LITERALS OUT INTO THE CLASSIFY PARAGRAPHS BELOW.
001190 01  WS-THRESHOLDS.
001200     05  WS-FG-RED-THRESH        PIC 9(03)V9(02) VALUE 80.00.
001210     05  WS-FG-YEL-THRESH        PIC 9(03)V9(02) VALUE 65.00.
001220     05  WS-GT-RED-THRESH        PIC 9(03)V9(02) VALUE 85.00.
001230     05  WS-GT-YEL-THRESH        PIC 9(03)V9(02) VALUE 65.00.
001240     05  WS-PI-YEL-FACTOR        PIC 9(01)V9(02) VALUE 0.95.
001250     05  WS-WMA-RED-THRESH       PIC 9(01)V9(02) VALUE 3.00.
001260     05  WS-WMA-YEL-THRESH       PIC 9(01)V9(02) VALUE 2.00.
001270     05  WS-DOM-RED-THRESH       PIC 9(03)V9(02) VALUE 40.00.
001280     05  WS-DOM-YEL-THRESH       PIC 9(03)V9(02) VALUE 48.00.
001290     05  WS-S2F-RED-THRESH       PIC 9(01)V9(02) VALUE 2.50.
001300     05  WS-S2F-YEL-THRESH       PIC 9(01)V9(02) VALUE 1.70.
001310     05  WS-PUELL-RED-THRESH     PIC 9(01)V9(02) VALUE 3.00.
001320     05  WS-PUELL-YEL-THRESH     PIC 9(01)V9(02) VALUE 1.80.
001330 01  WS-FILE-STATUSES.
001340     05  WS-FG-STATUS            PIC X(02) VALUE SPACES.
001350     05  WS-GT-STATUS            PIC X(02) VALUE SPACES.
001360     05  WS-DM-STATUS            PIC X(02) VALUE SPACES.
001370     05  WS-PC-STATUS            PIC X(02) VALUE SPACES.
001380     05  WS-WM-STATUS            PIC X(02) VALUE SPACES.
001390     05  WS-SF-STATUS            PIC X(02) VALUE SPACES.
001400     05  WS-PU-STATUS            PIC X(02) VALUE SPACES.
001410     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.
001420 01  WS-SWITCHES.
001430     05  WS-FG-EOF               PIC X(01) VALUE 'N'.
001440         88  FG-EOF                        VALUE 'Y'.
001450     05  WS-GT-EOF               PIC X(01) VALUE 'N'.
001460         88  GT-EOF                        VALUE 'Y'.
001470     05  WS-DM-EOF               PIC X(01) VALUE 'N'.
001480         88  DM-EOF                        VALUE 'Y'.
001490     05  WS-PC-EOF               PIC X(01) VALUE 'N'.
001500         88  PC-EOF                        VALUE 'Y'.
001510     05  WS-WM-EOF               PIC X(01) VALUE 'N'.
001520         88  WM-EOF                        VALUE 'Y'.
001530     05  WS-SF-EOF               PIC X(01) VALUE 'N'.
001540         88  SF-EOF                        VALUE 'Y'.
001550     05  WS-PU-EOF               PIC X(01) VALUE 'N'.
001560         88  PU-EOF                        VALUE 'Y'.
001570     05  WS-TRACE-SW-ON          PIC X(01) VALUE 'N'.
001580     05  WS-TRACE-SW-OFF         PIC X(01) VALUE 'Y'.
001590 01  WS-FOUND-SWITCHES.
001600     05  WS-FG-FOUND-SW          PIC X(01) VALUE 'N'.
001610         88  WS-FG-FOUND                   VALUE 'Y'.
001620     05  WS-GT-FOUND-SW          PIC X(01) VALUE 'N'.
001630         88  WS-GT-FOUND                   VALUE 'Y'.
001640     05  WS-DM-FOUND-SW          PIC X(01) VALUE 'N'.
001650         88  WS-DM-FOUND                   VALUE 'Y'.
001660     05  WS-PC-FOUND-SW          PIC X(01) VALUE 'N'.
001670         88  WS-PC-FOUND                   VALUE 'Y'.
001680     05  WS-WM-FOUND-SW          PIC X(01) VALUE 'N'.
001690         88  WS-WM-FOUND                   VALUE 'Y'.
001700     05  WS-SF-FOUND-SW          PIC X(01) VALUE 'N'.
001710         88  WS-SF-FOUND                   VALUE 'Y'.
001720     05  WS-PU-FOUND-SW          PIC X(01) VALUE 'N'.
001730         88  WS-PU-FOUND                   VALUE 'Y'.
001740*LATEST VALUES CARRIED FROM EACH SEQUENTIAL FEED -- PARAGRAPHS
001750*110 THROUGH 170 OVERWRITE THE SAME AREA SO THE LAST RECORD OF
001760*EACH FEED SURVIVES INTO THE CLASSIFICATION PASS.
001770 01  WS-LATEST-VALUES.
001780     05  WS-LATEST-FG-VALUE      PIC 9(03)V9(02) VALUE ZERO.
001790     05  WS-LATEST-GT-SCORE      PIC 9(03)V9(02) VALUE ZERO.
001800     05  WS-LATEST-DM-PCT        PIC 9(03)V9(02) VALUE ZERO.
001810     05  WS-LATEST-PC-SMA111     PIC 9(07)V9(02) VALUE ZERO.
001820     05  WS-LATEST-PC-SMA350D    PIC 9(07)V9(02) VALUE ZERO.
001830     05  WS-LATEST-WM-PRICE      PIC 9(07)V9(02) VALUE ZERO.
001840     05  WS-LATEST-WM-WMA200     PIC 9(07)V9(02) VALUE ZERO.
001850     05  WS-LATEST-SF-PRICE      PIC 9(07)V9(02) VALUE ZERO.
001860     05  WS-LATEST-SF-MODEL      PIC 9(09)V9(02) VALUE ZERO.
001870     05  WS-LATEST-PU-MULT       PIC 9(03)V9(04) VALUE ZERO.
001880*DEFENSIVE SIGN CHECK ON EACH RATIO COMPUTED IN PARAGRAPHS
001890*212/213/215 -- A RATIO OF TWO UNSIGNED STORE VALUES SHOULD
001900*NEVER COME BACK NEGATIVE.
001901*08-05-24 RLM B17801 WS-CALC-RATIO CARRIED NO SIGN CLAUSE SO
001902*THE SIGN LANDED AS A TRAILING OVERPUNCH, NOT THE LEAD BYTE
001903*WS-RATIO-SIGN WAS TESTING -- THE GUARD COULD NEVER TRIP.
001904*ADDED SIGN IS LEADING SEPARATE SO THE LEAD BYTE IS A REAL
001905*SIGN CHARACTER AND THE VIEW BELOW WORKS AS WRITTEN.
001910 01  WS-RATIO-WORK-AREA.
001920     05  WS-CALC-RATIO           PIC S9(05)V9(02)
001921                                 SIGN IS LEADING SEPARATE CHARACTER
001922                                 VALUE ZERO.
001923 01  WS-RATIO-SIGN-VIEW REDEFINES WS-RATIO-WORK-AREA.
001924     05  WS-RATIO-SIGN           PIC X(01).
001925     05  FILLER                  PIC X(07).
001960*SEVEN-INDICATOR CLASSIFICATION TABLE, POPULATED IN THE SAME
001970*ORDER THE REPORT PRINTS THEM.
001980 01  WS-INDICATOR-TABLE.
001990     05  WS-IND-ENTRY OCCURS 7 TIMES
002000                      INDEXED BY WS-IND-IDX.
002001*           PRINTED LABEL, E.G. 'FEAR-GREED', 'PRICE/200WMA'.
002010         10  WS-IND-NAME         PIC X(20).
002011*           THE NUMBER THE REPORT PRINTS -- A RAW FEED VALUE FOR
002012*           FEAR-GREED/TRENDS/DOMINANCE/PUELL, A COMPUTED RATIO
002013*           FOR PI-CYCLE/PRICE-WMA/S2F.  UNUSED WHEN N-A.
002020         10  WS-IND-VALUE        PIC 9(07)V9(02).
002021*           'RED', 'YELLOW', OR 'GREEN' -- BLANK WHEN N-A.
002030         10  WS-IND-RISK         PIC X(08).
002040         10  WS-IND-NA-SW        PIC X(01).
002050             88  WS-IND-IS-NA              VALUE 'Y'.
002060 01  WS-COUNTERS                 COMP.
002070     05  WS-RED-COUNT            PIC 9(02) VALUE ZERO.
002080     05  WS-YELLOW-COUNT         PIC 9(02) VALUE ZERO.
002090     05  WS-GREEN-COUNT          PIC 9(02) VALUE ZERO.
002100     05  WS-NA-COUNT             PIC 9(02) VALUE ZERO.
002101*       COUNTABLE EXCLUDES N-A -- RED+YELLOW+GREEN ONLY, THE
002102*       DENOMINATOR BASE FOR THE RISK SCORE IN PARAGRAPH 300.
002110     05  WS-COUNTABLE            PIC 9(02) VALUE ZERO.
002120     05  WS-RED-PLUS-YELLOW      PIC 9(02) VALUE ZERO.
002130     05  WS-RISK-SCORE-PCT       PIC 9(03) VALUE ZERO.
002140 01  WS-VERDICT-FIELDS.
002150     05  WS-VERDICT-TEXT         PIC X(25) VALUE SPACES.
002160     05  WS-VERDICT-VALID-SW     PIC X(01) VALUE 'Y'.
002170         88  WS-VERDICT-IS-VALID           VALUE 'Y'.
002180*REASON-1 IS ALWAYS SET WHEN THE VERDICT IS VALID; REASON-2 IS
002190*ONLY SET FOR THE DUAL-CAUSE ELEVATED CASE, SEE PARAGRAPH 310.
002191 01  WS-REASON-LINES.
002192     05  WS-REASON-1             PIC X(60) VALUE SPACES.
002200     05  WS-REASON-2             PIC X(60) VALUE SPACES.
002210     05  WS-REASON-2-SW          PIC X(01) VALUE 'N'.
002220         88  WS-REASON-2-PRESENT           VALUE 'Y'.
002221*SINGLE-DIGIT NUMERIC-EDIT STAGING AREAS -- SIGNAL COUNTS NEVER
002222*EXCEED SEVEN, SO ONE DIGIT IS ENOUGH TO STRING INTO A REASON.
002230 01  WS-EDIT-FIELDS.
002240     05  WS-EDIT-COUNT-1         PIC 9(01).
002250     05  WS-EDIT-COUNT-2         PIC 9(01).
002260*RUN DATE, ACCEPTED FROM THE SYSTEM CLOCK AND BROKEN OUT FOR
002270*THE HYPHENATED REPORT HEADING FORMAT.
002280 01  WS-RUN-DATE-BRK.
002290     05  WS-RUN-YYYY             PIC 9(04).
002300     05  WS-RUN-MM               PIC 9(02).
002310     05  WS-RUN-DD               PIC 9(02).
002320 01  WS-RUN-DATE-ALPHA REDEFINES WS-RUN-DATE-BRK
002330                                 PIC X(08).
002340*----------------------------------------------------------------
002350 PROCEDURE DIVISION.
002360*----------------------------------------------------------------
002370 000-MAIN-PARA.
002380     PERFORM 100-OPEN-FILES.
002390     PERFORM 110-READ-LATEST-FEAR-GREED THRU 110-EXIT
002400         UNTIL FG-EOF.
002410     PERFORM 120-READ-LATEST-TRENDS THRU 120-EXIT
002420         UNTIL GT-EOF.
002430     PERFORM 130-READ-LATEST-DOMINANCE THRU 130-EXIT
002440         UNTIL DM-EOF.
002450     PERFORM 140-READ-LATEST-PI-CYCLE THRU 140-EXIT
002460         UNTIL PC-EOF.
002470     PERFORM 150-READ-LATEST-WMA200 THRU 150-EXIT
002480         UNTIL WM-EOF.
002490     PERFORM 160-READ-LATEST-S2F THRU 160-EXIT
002500         UNTIL SF-EOF.
002510     PERFORM 170-READ-LATEST-PUELL THRU 170-EXIT
002520         UNTIL PU-EOF.
002530     PERFORM 200-CLASSIFY-INDICATORS THRU 200-EXIT.
002540     PERFORM 300-DERIVE-OVERALL-VERDICT THRU 300-EXIT.
002550     PERFORM 400-PRINT-REPORT THRU 400-EXIT.
002560     PERFORM 900-CLOSE-FILES.
002570     STOP RUN.
002580*----------------------------------------------------------------
002581*ALL SEVEN FEEDS ARE OPENED INPUT AND READ TO END-OF-FILE BEFORE
002582*ANY CLASSIFICATION HAPPENS -- THIS PROGRAM TAKES NO ACTION UNTIL
002583*IT HAS SEEN THE LAST RECORD OF EVERY INDICATOR STORE.
002590 100-OPEN-FILES.
002600     OPEN INPUT  FEAR-GREED.
002610     OPEN INPUT  TRENDS.
002620     OPEN INPUT  DOMINANCE.
002630     OPEN INPUT  PI-CYCLE-OUT.
002640     OPEN INPUT  WMA-200-OUT.
002650     OPEN INPUT  S2F-OUT.
002660     OPEN INPUT  PUELL-OUT.
002670     OPEN OUTPUT RISK-REPORT.
002680     IF WS-FG-STATUS IS NOT EQUAL TO '00'
002690         MOVE 'Y' TO WS-FG-EOF
002700     END-IF.
002710     IF WS-GT-STATUS IS NOT EQUAL TO '00'
002720         MOVE 'Y' TO WS-GT-EOF
002730     END-IF.
002740     IF WS-DM-STATUS IS NOT EQUAL TO '00'
002750         MOVE 'Y' TO WS-DM-EOF
002760     END-IF.
002770     IF WS-PC-STATUS IS NOT EQUAL TO '00'
002780         MOVE 'Y' TO WS-PC-EOF
002790     END-IF.
002800     IF WS-WM-STATUS IS NOT EQUAL TO '00'
002810         MOVE 'Y' TO WS-WM-EOF
002820     END-IF.
002830     IF WS-SF-STATUS IS NOT EQUAL TO '00'
002840         MOVE 'Y' TO WS-SF-EOF
002850     END-IF.
002860     IF WS-PU-STATUS IS NOT EQUAL TO '00'
002870         MOVE 'Y' TO WS-PU-EOF
002880     END-IF.
002890 100-EXIT.
002900     EXIT.
002910*----------------------------------------------------------------
002911*LATEST-WINS READ LOOP -- EACH OF PARAGRAPHS 110 THROUGH 170 READS
002912*ITS OWN FEED TO EOF, OVERWRITING WS-LATEST-xxx EVERY TIME, SO
002913*WHATEVER IS LEFT IN WS-LATEST-xxx WHEN THE AT-END FIRES IS THE
002914*FEED'S LAST ROW.  NONE OF THE SEVEN STORES IS SORTED OR KEYED --
002915*THIS IS THE SAME SEQUENTIAL-OVERWRITE IDIOM THE OTHER FOUR BTC
002916*PROGRAMS USE TO FOLD DUPLICATE DATES, APPLIED HERE ACROSS AN
002917*ENTIRE FEED INSTEAD OF ONE DATE AT A TIME.
002920 110-READ-LATEST-FEAR-GREED.
002930     READ FEAR-GREED
002940         AT END
002950             MOVE 'Y' TO WS-FG-EOF
002960             GO TO 110-EXIT
002970     END-READ.
002980     MOVE 'Y'       TO WS-FG-FOUND-SW.
002990     MOVE FG-VALUE  TO WS-LATEST-FG-VALUE.
003000 110-EXIT.
003010     EXIT.
003020*----------------------------------------------------------------
003021*GT-SCORE IS THE SEARCH-INTEREST INDEX FOR "BUY BITCOIN"-STYLE
003022*QUERIES, ZERO TO ONE HUNDRED, AS SUPPLIED BY THE TRENDS FEED.
003030 120-READ-LATEST-TRENDS.
003040     READ TRENDS
003050         AT END
003060             MOVE 'Y' TO WS-GT-EOF
003070             GO TO 120-EXIT
003080     END-READ.
003090     MOVE 'Y'       TO WS-GT-FOUND-SW.
003100     MOVE GT-SCORE  TO WS-LATEST-GT-SCORE.
003110 120-EXIT.
003120     EXIT.
003130*----------------------------------------------------------------
003131*DM-DOMINANCE-PCT IS BITCOIN'S SHARE OF TOTAL CRYPTO MARKET CAP.
003132*UNLIKE THE OTHER SIX INDICATORS A FALLING NUMBER HERE IS THE
003133*RISKIER DIRECTION -- CAPITAL ROTATING OUT OF BTC INTO ALTCOINS
003134*IS A LATE-CYCLE SIGNAL.  SEE PARAGRAPH 214.
003140 130-READ-LATEST-DOMINANCE.
003150     READ DOMINANCE
003160         AT END
003170             MOVE 'Y' TO WS-DM-EOF
003180             GO TO 130-EXIT
003190     END-READ.
003200     MOVE 'Y'             TO WS-DM-FOUND-SW.
003210     MOVE DM-DOMINANCE-PCT TO WS-LATEST-DM-PCT.
003220 130-EXIT.
003230     EXIT.
003240*----------------------------------------------------------------
003241*PI-CYCLE-OUT CARRIES BOTH MOVING AVERAGES BTCPIC01 COMPUTED --
003242*SMA-111 AND SMA-350-DBL (THE 350-DAY AVERAGE ALREADY DOUBLED) --
003243*SO NO FURTHER MULTIPLICATION IS NEEDED HERE, ONLY THE COMPARE
003244*IN PARAGRAPH 212.
003250 140-READ-LATEST-PI-CYCLE.
003260     READ PI-CYCLE-OUT
003270         AT END
003280             MOVE 'Y' TO WS-PC-EOF
003290             GO TO 140-EXIT
003300     END-READ.
003310     MOVE 'Y'           TO WS-PC-FOUND-SW.
003320     MOVE PC-SMA-111    TO WS-LATEST-PC-SMA111.
003330     MOVE PC-SMA-350-DBL TO WS-LATEST-PC-SMA350D.
003340 140-EXIT.
003350     EXIT.
003360*----------------------------------------------------------------
003361*WM-BTC-PRICE AND WM-WMA-200 ARE KEPT AS A PAIR SO PARAGRAPH 213
003362*CAN RECOMPUTE THE PRICE-TO-200WMA RATIO ITSELF RATHER THAN
003363*TRUSTING A RATIO CARRIED ACROSS TWO SEPARATE STORE REFRESHES.
003370 150-READ-LATEST-WMA200.
003380     READ WMA-200-OUT
003390         AT END
003400             MOVE 'Y' TO WS-WM-EOF
003410             GO TO 150-EXIT
003420     END-READ.
003430     MOVE 'Y'         TO WS-WM-FOUND-SW.
003440     MOVE WM-BTC-PRICE TO WS-LATEST-WM-PRICE.
003450     MOVE WM-WMA-200   TO WS-LATEST-WM-WMA200.
003460 150-EXIT.
003470     EXIT.
003480*----------------------------------------------------------------
003481*SAME PAIRED-VALUE APPROACH AS WMA-200-OUT ABOVE -- SF-BTC-PRICE
003482*AND SF-S2F-MODEL-PRICE COME FROM THE SAME S2F-OUT ROW SO THE
003483*DEVIATION-FROM-MODEL RATIO IN PARAGRAPH 215 IS INTERNALLY
003484*CONSISTENT.
003490 160-READ-LATEST-S2F.
003500     READ S2F-OUT
003510         AT END
003520             MOVE 'Y' TO WS-SF-EOF
003530             GO TO 160-EXIT
003540     END-READ.
003550     MOVE 'Y'              TO WS-SF-FOUND-SW.
003560     MOVE SF-BTC-PRICE     TO WS-LATEST-SF-PRICE.
003570     MOVE SF-S2F-MODEL-PRICE TO WS-LATEST-SF-MODEL.
003580 160-EXIT.
003590     EXIT.
003600*----------------------------------------------------------------
003601*PUELL-MULT ARRIVES PRE-COMPUTED FROM BTCPUL01 (DAILY ISSUANCE
003602*VALUE OVER ITS OWN 365-DAY MOVING AVERAGE) -- NO FURTHER MATH
003603*NEEDED HERE, ONLY THE BAND TEST IN PARAGRAPH 216.
003610 170-READ-LATEST-PUELL.
003620     READ PUELL-OUT
003630         AT END
003640             MOVE 'Y' TO WS-PU-EOF
003650             GO TO 170-EXIT
003660     END-READ.
003670     MOVE 'Y'          TO WS-PU-FOUND-SW.
003680     MOVE PU-PUELL-MULT TO WS-LATEST-PU-MULT.
003690 170-EXIT.
003700     EXIT.
003710*----------------------------------------------------------------
003711*PARAGRAPHS 210 THROUGH 216 FILL WS-IND-ENTRY SUBSCRIPTS 1-7 IN
003712*THE SAME ORDER THE DETAIL LINES PRINT IN PARAGRAPH 420 -- DO NOT
003713*RENUMBER ONE WITHOUT THE OTHER.  EACH PARAGRAPH EITHER SETS
003714*WS-IND-NA-SW AND COUNTS AN N-A (FEED MISSING OR MATH UNDEFINED),
003715*OR BANDS THE VALUE RED/YELLOW/GREEN AND TALLIES THE MATCHING
003716*COUNTER, WHICH 300-DERIVE-OVERALL-VERDICT READS AFTERWARD.
003720 200-CLASSIFY-INDICATORS.
003740     PERFORM 210-CLASSIFY-FEAR-GREED THRU 210-EXIT.
003750     PERFORM 211-CLASSIFY-TRENDS THRU 211-EXIT.
003760     PERFORM 212-CLASSIFY-PI-CYCLE THRU 212-EXIT.
003770     PERFORM 213-CLASSIFY-PRICE-WMA THRU 213-EXIT.
003780     PERFORM 214-CLASSIFY-DOMINANCE THRU 214-EXIT.
003790     PERFORM 215-CLASSIFY-S2F THRU 215-EXIT.
003800     PERFORM 216-CLASSIFY-PUELL THRU 216-EXIT.
003810 200-EXIT.
003820     EXIT.
003830*----------------------------------------------------------------
003831*FG-VALUE RUNS ZERO (EXTREME FEAR) TO 100 (EXTREME GREED) -- AT
003832*THE TOP OF THE SCALE IT IS A CONTRARIAN TOPPING SIGNAL, NOT A
003833*BUY SIGNAL, WHICH IS WHY THE RED BAND SITS AT THE HIGH END.
003840 210-CLASSIFY-FEAR-GREED.
003850     MOVE 'FEAR-GREED'           TO WS-IND-NAME(1).
003860     IF NOT WS-FG-FOUND
003870         MOVE 'Y' TO WS-IND-NA-SW(1)
003880         ADD 1 TO WS-NA-COUNT
003890     ELSE
003900         MOVE WS-LATEST-FG-VALUE TO WS-IND-VALUE(1)
003910         IF WS-LATEST-FG-VALUE IS GREATER THAN
003920                    OR EQUAL TO WS-FG-RED-THRESH
003930             MOVE 'RED' TO WS-IND-RISK(1)
003940             ADD 1 TO WS-RED-COUNT
003950         ELSE
003960             IF WS-LATEST-FG-VALUE IS GREATER THAN
003970                        OR EQUAL TO WS-FG-YEL-THRESH
003980                 MOVE 'YELLOW' TO WS-IND-RISK(1)
003990                 ADD 1 TO WS-YELLOW-COUNT
004000             ELSE
004010                 MOVE 'GREEN' TO WS-IND-RISK(1)
004020                 ADD 1 TO WS-GREEN-COUNT
004030             END-IF
004040         END-IF
004050     END-IF.
004060 210-EXIT.
004070     EXIT.
004080*----------------------------------------------------------------
004081*A SPIKE IN "BUY BITCOIN" SEARCH INTEREST TENDS TO LAG THE PRICE
004082*RALLY THAT CAUSED IT -- BY THE TIME THE PUBLIC IS SEARCHING,
004083*RETAIL EUPHORIA IS OFTEN ALREADY BUILT INTO THE PRICE.
004090 211-CLASSIFY-TRENDS.
004100     MOVE 'GOOGLE-TRENDS'        TO WS-IND-NAME(2).
004110     IF NOT WS-GT-FOUND
004120         MOVE 'Y' TO WS-IND-NA-SW(2)
004130         ADD 1 TO WS-NA-COUNT
004140     ELSE
004150         MOVE WS-LATEST-GT-SCORE TO WS-IND-VALUE(2)
004160         IF WS-LATEST-GT-SCORE IS GREATER THAN
004170                    OR EQUAL TO WS-GT-RED-THRESH
004180             MOVE 'RED' TO WS-IND-RISK(2)
004190             ADD 1 TO WS-RED-COUNT
004200         ELSE
004210             IF WS-LATEST-GT-SCORE IS GREATER THAN
004220                        OR EQUAL TO WS-GT-YEL-THRESH
004230                 MOVE 'YELLOW' TO WS-IND-RISK(2)
004240                 ADD 1 TO WS-YELLOW-COUNT
004250             ELSE
004260                 MOVE 'GREEN' TO WS-IND-RISK(2)
004270                 ADD 1 TO WS-GREEN-COUNT
004280             END-IF
004290         END-IF
004300     END-IF.
004310 211-EXIT.
004320     EXIT.
004330*----------------------------------------------------------------
004340*VALUE PRINTED FOR PI-CYCLE IS THE SMA-111/SMA-350-DBL RATIO,
004350*BUT THE BAND TEST COMPARES THE TWO AVERAGES DIRECTLY PER THE
004360*RISK COMMITTEE'S SIGNED-OFF RULE.
004370 212-CLASSIFY-PI-CYCLE.
004380     MOVE 'PI-CYCLE-RATIO'       TO WS-IND-NAME(3).
004390     IF NOT WS-PC-FOUND OR WS-LATEST-PC-SMA350D
004400             IS LESS THAN OR EQUAL TO ZERO
004410         MOVE 'Y' TO WS-IND-NA-SW(3)
004420         ADD 1 TO WS-NA-COUNT
004430     ELSE
004440         COMPUTE WS-CALC-RATIO ROUNDED =
004450                 WS-LATEST-PC-SMA111 / WS-LATEST-PC-SMA350D
004460         IF WS-RATIO-SIGN EQUAL TO '-'
004461             MOVE 'Y' TO WS-IND-NA-SW(3)
004462             ADD 1 TO WS-NA-COUNT
004463             GO TO 212-EXIT
004464         END-IF
004465         MOVE WS-CALC-RATIO TO WS-IND-VALUE(3)
004470         IF WS-LATEST-PC-SMA111 IS GREATER THAN
004480                    OR EQUAL TO WS-LATEST-PC-SMA350D
004490             MOVE 'RED' TO WS-IND-RISK(3)
004500             ADD 1 TO WS-RED-COUNT
004510         ELSE
004520             IF WS-LATEST-PC-SMA111 IS GREATER THAN
004530                        OR EQUAL TO WS-LATEST-PC-SMA350D *
004540                            WS-PI-YEL-FACTOR
004550                 MOVE 'YELLOW' TO WS-IND-RISK(3)
004560                 ADD 1 TO WS-YELLOW-COUNT
004570             ELSE
004580                 MOVE 'GREEN' TO WS-IND-RISK(3)
004590                 ADD 1 TO WS-GREEN-COUNT
004600             END-IF
004610         END-IF
004620     END-IF.
004630 212-EXIT.
004640     EXIT.
004650*----------------------------------------------------------------
004651*PRICE DIVIDED BY ITS OWN 200-WEEK MOVING AVERAGE -- THE OLDEST
004652*OF THE SEVEN INDICATORS IN THIS SUITE.  HISTORICALLY A RATIO
004653*NEAR OR ABOVE THE RED THRESHOLD HAS MARKED BLOW-OFF TOPS, WHILE
004654*A RATIO NEAR 1 OR BELOW HAS MARKED CYCLE BOTTOMS.
004660 213-CLASSIFY-PRICE-WMA.
004670     MOVE 'PRICE/200WMA'         TO WS-IND-NAME(4).
004680     IF NOT WS-WM-FOUND OR WS-LATEST-WM-WMA200
004690             IS LESS THAN OR EQUAL TO ZERO
004700         MOVE 'Y' TO WS-IND-NA-SW(4)
004710         ADD 1 TO WS-NA-COUNT
004720     ELSE
004730         COMPUTE WS-CALC-RATIO ROUNDED =
004740                 WS-LATEST-WM-PRICE / WS-LATEST-WM-WMA200
004741         IF WS-RATIO-SIGN EQUAL TO '-'
004742             MOVE 'Y' TO WS-IND-NA-SW(4)
004743             ADD 1 TO WS-NA-COUNT
004744             GO TO 213-EXIT
004745         END-IF
004750         MOVE WS-CALC-RATIO TO WS-IND-VALUE(4)
004760         IF WS-CALC-RATIO IS GREATER THAN
004770                    OR EQUAL TO WS-WMA-RED-THRESH
004780             MOVE 'RED' TO WS-IND-RISK(4)
004790             ADD 1 TO WS-RED-COUNT
004800         ELSE
004810             IF WS-CALC-RATIO IS GREATER THAN
004820                        OR EQUAL TO WS-WMA-YEL-THRESH
004830                 MOVE 'YELLOW' TO WS-IND-RISK(4)
004840                 ADD 1 TO WS-YELLOW-COUNT
004850             ELSE
004860                 MOVE 'GREEN' TO WS-IND-RISK(4)
004870                 ADD 1 TO WS-GREEN-COUNT
004880             END-IF
004890         END-IF
004900     END-IF.
004910 213-EXIT.
004920     EXIT.
004930*----------------------------------------------------------------
004940*DOMINANCE IS THE ONE INDICATOR WHERE A LOWER READING IS THE
004950*RISKIER ONE -- THE RED/YELLOW TEST RUNS 'LESS THAN' INSTEAD
004960*OF 'GREATER THAN'.
004970 214-CLASSIFY-DOMINANCE.
004980     MOVE 'BTC-DOMINANCE'        TO WS-IND-NAME(5).
004990     IF NOT WS-DM-FOUND
005000         MOVE 'Y' TO WS-IND-NA-SW(5)
005010         ADD 1 TO WS-NA-COUNT
005020     ELSE
005030         MOVE WS-LATEST-DM-PCT TO WS-IND-VALUE(5)
005040         IF WS-LATEST-DM-PCT IS LESS THAN
005050                    OR EQUAL TO WS-DOM-RED-THRESH
005060             MOVE 'RED' TO WS-IND-RISK(5)
005070             ADD 1 TO WS-RED-COUNT
005080         ELSE
005090             IF WS-LATEST-DM-PCT IS LESS THAN
005100                        OR EQUAL TO WS-DOM-YEL-THRESH
005110                 MOVE 'YELLOW' TO WS-IND-RISK(5)
005120                 ADD 1 TO WS-YELLOW-COUNT
005130             ELSE
005140                 MOVE 'GREEN' TO WS-IND-RISK(5)
005150                 ADD 1 TO WS-GREEN-COUNT
005160             END-IF
005170         END-IF
005180     END-IF.
005190 214-EXIT.
005200     EXIT.
005210*----------------------------------------------------------------
005211*DEVIATION OF ACTUAL PRICE FROM THE STOCK-TO-FLOW MODEL PRICE --
005212*A WIDE PREMIUM ABOVE THE MODEL HAS HISTORICALLY UNWOUND HARD,
005213*WHICH IS WHY THIS RATIO CARRIES THE SAME RED/YELLOW SHAPE AS
005214*THE PRICE/200WMA TEST ABOVE RATHER THAN A TIGHTER BAND.
005220 215-CLASSIFY-S2F.
005230     MOVE 'S2F-DEVIATION'        TO WS-IND-NAME(6).
005240     IF NOT WS-SF-FOUND OR WS-LATEST-SF-MODEL
005250             IS LESS THAN OR EQUAL TO ZERO
005260         MOVE 'Y' TO WS-IND-NA-SW(6)
005270         ADD 1 TO WS-NA-COUNT
005280     ELSE
005290         COMPUTE WS-CALC-RATIO ROUNDED =
005300                 WS-LATEST-SF-PRICE / WS-LATEST-SF-MODEL
005301         IF WS-RATIO-SIGN EQUAL TO '-'
005302             MOVE 'Y' TO WS-IND-NA-SW(6)
005303             ADD 1 TO WS-NA-COUNT
005304             GO TO 215-EXIT
005305         END-IF
005310         MOVE WS-CALC-RATIO TO WS-IND-VALUE(6)
005320         IF WS-CALC-RATIO IS GREATER THAN
005330                    OR EQUAL TO WS-S2F-RED-THRESH
005340             MOVE 'RED' TO WS-IND-RISK(6)
005350             ADD 1 TO WS-RED-COUNT
005360         ELSE
005370             IF WS-CALC-RATIO IS GREATER THAN
005380                        OR EQUAL TO WS-S2F-YEL-THRESH
005390                 MOVE 'YELLOW' TO WS-IND-RISK(6)
005400                 ADD 1 TO WS-YELLOW-COUNT
005410             ELSE
005420                 MOVE 'GREEN' TO WS-IND-RISK(6)
005430                 ADD 1 TO WS-GREEN-COUNT
005440             END-IF
005450         END-IF
005460     END-IF.
005470 215-EXIT.
005480     EXIT.
005490*----------------------------------------------------------------
005491*PUELL MULTIPLE COMPARES TODAY'S MINER ISSUANCE VALUE AGAINST
005492*ITS OWN 365-DAY AVERAGE -- A HIGH READING MEANS MINERS ARE
005493*SELLING AN UNUSUALLY RICH DAY'S COINS INTO THE MARKET, WHICH
005494*HISTORICALLY CLUSTERS NEAR CYCLE TOPS.
005500 216-CLASSIFY-PUELL.
005510     MOVE 'PUELL-MULTIPLE'       TO WS-IND-NAME(7).
005520     IF NOT WS-PU-FOUND
005530         MOVE 'Y' TO WS-IND-NA-SW(7)
005540         ADD 1 TO WS-NA-COUNT
005550     ELSE
005560         MOVE WS-LATEST-PU-MULT TO WS-IND-VALUE(7)
005570         IF WS-LATEST-PU-MULT IS GREATER THAN
005580                    OR EQUAL TO WS-PUELL-RED-THRESH
005590             MOVE 'RED' TO WS-IND-RISK(7)
005600             ADD 1 TO WS-RED-COUNT
005610         ELSE
005620             IF WS-LATEST-PU-MULT IS GREATER THAN
005630                        OR EQUAL TO WS-PUELL-YEL-THRESH
005640                 MOVE 'YELLOW' TO WS-IND-RISK(7)
005650                 ADD 1 TO WS-YELLOW-COUNT
005660             ELSE
005670                 MOVE 'GREEN' TO WS-IND-RISK(7)
005680                 ADD 1 TO WS-GREEN-COUNT
005690             END-IF
005700         END-IF
005710     END-IF.
005720 216-EXIT.
005730     EXIT.
005740*----------------------------------------------------------------
005750*OVERALL VERDICT PER THE RISK COMMITTEE'S ESCALATION RULE --
005760*HIGH ON THREE OR MORE RED SIGNALS, ELEVATED ON TWO OR MORE
005770*RED OR FOUR OR MORE RED-PLUS-YELLOW, ELSE LOW.
005780 300-DERIVE-OVERALL-VERDICT.
005790     COMPUTE WS-COUNTABLE = WS-RED-COUNT + WS-YELLOW-COUNT
005800                             + WS-GREEN-COUNT.
005810     COMPUTE WS-RED-PLUS-YELLOW = WS-RED-COUNT + WS-YELLOW-COUNT.
005820     IF WS-COUNTABLE EQUAL TO ZERO
005830         MOVE 'NOT ENOUGH SIGNALS'  TO WS-VERDICT-TEXT
005840         MOVE 'N' TO WS-VERDICT-VALID-SW
005850     ELSE
005860         MOVE 'Y' TO WS-VERDICT-VALID-SW
005870         IF WS-RED-COUNT IS GREATER THAN OR EQUAL TO 3
005880             MOVE 'HIGH MARKET RISK' TO WS-VERDICT-TEXT
005890             MOVE WS-RED-COUNT TO WS-EDIT-COUNT-1
005900             STRING 'RED COUNT ' DELIMITED BY SIZE
005910                    WS-EDIT-COUNT-1 DELIMITED BY SIZE
005920                    ' >= 3' DELIMITED BY SIZE
005930                    INTO WS-REASON-1
005940         ELSE
005950             IF WS-RED-COUNT IS GREATER THAN OR EQUAL TO 2
005960                OR WS-RED-PLUS-YELLOW IS GREATER THAN
005970                   OR EQUAL TO 4
005980                 MOVE 'ELEVATED MARKET RISK' TO WS-VERDICT-TEXT
005990                 PERFORM 310-BUILD-ELEVATED-REASONS THRU
006000                         310-EXIT
006010             ELSE
006020                 MOVE 'LOW MARKET RISK' TO WS-VERDICT-TEXT
006030                 MOVE 'BELOW DEFINED THRESHOLDS' TO WS-REASON-1
006040             END-IF
006050         END-IF
006060*        RISK SCORE WEIGHTS EACH RED SIGNAL TWICE A YELLOW SIGNAL
006061*        AND EXPRESSES THE RESULT AS A PERCENTAGE OF THE WORST
006062*        POSSIBLE SCORE (ALL COUNTABLE SIGNALS RED), SO GREEN AND
006063*        N-A SIGNALS CONTRIBUTE NOTHING TO THE NUMERATOR BUT N-A
006064*        SIGNALS ALSO SHRINK WS-COUNTABLE, THE DENOMINATOR.
006070         COMPUTE WS-RISK-SCORE-PCT ROUNDED =
006071                 (100 * ((2 * WS-RED-COUNT) + WS-YELLOW-COUNT))
006080                 / (2 * WS-COUNTABLE)
006090     END-IF.
006100 300-EXIT.
006110     EXIT.
006111*----------------------------------------------------------------
006112*TWO PATHS INTO "ELEVATED" REQUIRE TWO DIFFERENT REASON LINES --
006113*RED-COUNT-ALONE VERSUS RED-COUNT-ALONE-PLUS-A-SECOND-RED+YELLOW-
006114*LINE VERSUS RED+YELLOW-ALONE.  WS-REASON-2-SW TELLS PARAGRAPH
006115*450 WHETHER A SECOND REPORT LINE IS NEEDED.
006120 310-BUILD-ELEVATED-REASONS.
006130     IF WS-RED-COUNT IS GREATER THAN OR EQUAL TO 2
006140         MOVE WS-RED-COUNT TO WS-EDIT-COUNT-1
006150         STRING 'RED COUNT ' DELIMITED BY SIZE
006160                WS-EDIT-COUNT-1 DELIMITED BY SIZE
006170                ' >= 2' DELIMITED BY SIZE
006180                INTO WS-REASON-1
006190         IF WS-RED-PLUS-YELLOW IS GREATER THAN OR EQUAL TO 4
006200             MOVE WS-RED-PLUS-YELLOW TO WS-EDIT-COUNT-2
006210             STRING 'RED+YELLOW COUNT ' DELIMITED BY SIZE
006220                    WS-EDIT-COUNT-2 DELIMITED BY SIZE
006230                    ' >= 4' DELIMITED BY SIZE
006240                    INTO WS-REASON-2
006250             MOVE 'Y' TO WS-REASON-2-SW
006260         END-IF
006270     ELSE
006280         MOVE WS-RED-PLUS-YELLOW TO WS-EDIT-COUNT-1
006290         STRING 'RED+YELLOW COUNT ' DELIMITED BY SIZE
006300                WS-EDIT-COUNT-1 DELIMITED BY SIZE
006310                ' >= 4' DELIMITED BY SIZE
006320                INTO WS-REASON-1
006330     END-IF.
006340 310-EXIT.
006350     EXIT.
006360*----------------------------------------------------------------
006361*REPORT BODY IS HEADING, SEVEN DETAIL LINES (ONE PER WS-IND-ENTRY
006362*SUBSCRIPT, SAME ORDER AS PARAGRAPHS 210-216), THE SIGNAL-COUNT
006363*LINE, THE OVERALL VERDICT, AND THEN REASON/SCORE LINES -- THE
006364*LAST TWO ARE SKIPPED WHEN THE RUN DID NOT HAVE ENOUGH COUNTABLE
006365*SIGNALS TO PRODUCE A VALID VERDICT.
006370 400-PRINT-REPORT.
006380     PERFORM 410-PRINT-HEADER THRU 410-EXIT.
006390     PERFORM 420-PRINT-DETAIL-LINE THRU 420-EXIT
006400         VARYING WS-IND-IDX FROM 1 BY 1
006410         UNTIL WS-IND-IDX IS GREATER THAN 7.
006420     PERFORM 430-PRINT-SIGNALS-LINE THRU 430-EXIT.
006430     PERFORM 440-PRINT-VERDICT-LINE THRU 440-EXIT.
006440     IF WS-VERDICT-IS-VALID
006450         PERFORM 450-PRINT-REASON-LINES THRU 450-EXIT
006460         PERFORM 460-PRINT-SCORE-LINE THRU 460-EXIT
006470     END-IF.
006480 400-EXIT.
006490     EXIT.
006500*----------------------------------------------------------------
006501*DATE YYYYMMDD RETURNS THE FOUR-DIGIT CENTURY-SAFE YEAR -- NOT
006502*THE TWO-DIGIT DATE CLAUSE THIS SHOP USED TO ACCEPT BEFORE THE
006503*Y2K REVIEW.  THE STATIC TITLE AND COLUMN TEXT BELOW COME FROM
006504*BTCRPHDR'S OWN VALUE CLAUSES -- ONLY THE DATE IS BUILT HERE.
006510 410-PRINT-HEADER.
006520     ACCEPT WS-RUN-DATE-ALPHA FROM DATE YYYYMMDD.
006530     STRING WS-RUN-YYYY DELIMITED BY SIZE
006540            '-'         DELIMITED BY SIZE
006550            WS-RUN-MM   DELIMITED BY SIZE
006560            '-'         DELIMITED BY SIZE
006570            WS-RUN-DD   DELIMITED BY SIZE
006580            INTO RPT-TITLE-DATE.
006590     WRITE RPT-TITLE-LINE.
006600     WRITE RPT-COLUMN-HDR-LINE.
006610 410-EXIT.
006670     EXIT.
006680*----------------------------------------------------------------
006681*RPT-DETAIL-NA-VIEW OVERLAYS THE NUMERIC-EDITED RPT-VALUE AND
006682*THE ALPHANUMERIC RPT-RISK-WORD WITH PLAIN TEXT FIELDS SO THE
006683*LITERAL 'N/A' CAN BE MOVED IN WITHOUT A PICTURE-CLAUSE MISMATCH
006684*-- NEITHER FIELD IS EDITED TO ACCEPT NON-NUMERIC DATA DIRECTLY.
006690 420-PRINT-DETAIL-LINE.
006700     MOVE SPACES TO RPT-DETAIL-LINE.
006710     MOVE WS-IND-NAME(WS-IND-IDX) TO RPT-IND-NAME.
006720     IF WS-IND-IS-NA(WS-IND-IDX)
006730         MOVE 'N/A' TO RPT-VALUE-NA
006740         MOVE 'N/A' TO RPT-RISK-NA
006750     ELSE
006760         MOVE WS-IND-VALUE(WS-IND-IDX) TO RPT-VALUE
006770         MOVE WS-IND-RISK(WS-IND-IDX)  TO RPT-RISK-WORD
006780     END-IF.
006790     WRITE RPT-DETAIL-LINE.
006800 420-EXIT.
006810     EXIT.
006820*----------------------------------------------------------------
006821*RED+YELLOW+GREEN+N-A ALWAYS SUMS TO SEVEN -- THIS LINE IS THE
006822*QUICK VISUAL CHECK AN ANALYST USES BEFORE TRUSTING THE VERDICT
006823*LINE THAT FOLLOWS IT.
006830 430-PRINT-SIGNALS-LINE.
006840     MOVE SPACES TO RPT-SIGNALS-LINE.
006850     MOVE 'SIGNALS: '  TO RPT-SIG-LIT.
006860     MOVE 'RED='       TO RPT-SIG-RED-LIT.
006870     MOVE WS-RED-COUNT TO RPT-SIG-RED.
006880     MOVE '  YELLOW='  TO RPT-SIG-YEL-LIT.
006890     MOVE WS-YELLOW-COUNT TO RPT-SIG-YELLOW.
006900     MOVE '  GREEN='   TO RPT-SIG-GRN-LIT.
006910     MOVE WS-GREEN-COUNT TO RPT-SIG-GREEN.
006920     MOVE '  N/A='     TO RPT-SIG-NA-LIT.
006930     MOVE WS-NA-COUNT  TO RPT-SIG-NA.
006940     WRITE RPT-SIGNALS-LINE.
006950 430-EXIT.
006960     EXIT.
006970*----------------------------------------------------------------
006971*WS-VERDICT-TEXT WAS SET BY 300-DERIVE-OVERALL-VERDICT FROM THE
006972*RED/YELLOW/GREEN/N-A COUNTS TALLIED DURING CLASSIFICATION --
006973*THIS PARAGRAPH ONLY FORMATS AND WRITES THE LINE.
006980 440-PRINT-VERDICT-LINE.
006990     MOVE SPACES TO RPT-VERDICT-LINE.
007000     MOVE 'OVERALL: ' TO RPT-VERD-LIT.
007010     MOVE WS-VERDICT-TEXT TO RPT-VERD-TEXT.
007020     WRITE RPT-VERDICT-LINE.
007030 440-EXIT.
007040     EXIT.
007050*----------------------------------------------------------------
007051*THE SECOND REASON LINE ONLY APPEARS FOR THE RED-COUNT-PLUS-
007052*RED+YELLOW ELEVATED CASE BUILT IN PARAGRAPH 310 -- EVERY OTHER
007053*VERDICT PATH LEAVES WS-REASON-2-SW AT 'N' AND PRINTS ONE LINE.
007060 450-PRINT-REASON-LINES.
007070     MOVE SPACES TO RPT-REASON-LINE.
007080     MOVE 'REASON: ' TO RPT-REAS-LIT.
007090     MOVE WS-REASON-1 TO RPT-REAS-TEXT.
007100     WRITE RPT-REASON-LINE.
007110     IF WS-REASON-2-PRESENT
007120         MOVE SPACES TO RPT-REASON-LINE
007130         MOVE 'REASON: ' TO RPT-REAS-LIT
007140         MOVE WS-REASON-2 TO RPT-REAS-TEXT
007150         WRITE RPT-REASON-LINE
007160     END-IF.
007170 450-EXIT.
007180     EXIT.
007190*----------------------------------------------------------------
007191*08-05-24 RLM B17802 CORRECTED -- THE SCORE LINE PRINTS FOR
007192*EVERY VALID VERDICT, LOW INCLUDED.  400-PRINT-REPORT ONLY
007193*SKIPS THIS CALL WHEN WS-COUNTABLE IS ZERO, I.E. NO RED OR
007194*YELLOW SIGNALS FIRED AND THERE IS NO VERDICT TO SCORE.
007200 460-PRINT-SCORE-LINE.
007210     MOVE SPACES TO RPT-SCORE-LINE.
007220     MOVE 'RISK SCORE: ' TO RPT-SCORE-LIT.
007230     MOVE WS-RISK-SCORE-PCT TO RPT-SCORE-VALUE.
007240     MOVE ' PCT' TO RPT-SCORE-UNIT-LIT.
007250     WRITE RPT-SCORE-LINE.
007260 460-EXIT.
007270     EXIT.
007280*----------------------------------------------------------------
007290 900-CLOSE-FILES.
007300     CLOSE FEAR-GREED.
007310     CLOSE TRENDS.
007320     CLOSE DOMINANCE.
007330     CLOSE PI-CYCLE-OUT.
007340     CLOSE WMA-200-OUT.
007350     CLOSE S2F-OUT.
007360     CLOSE PUELL-OUT.
007370     CLOSE RISK-REPORT.
007380 900-EXIT.
007390     EXIT.
