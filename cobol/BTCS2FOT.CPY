000100*----------------------------------------------------------------
000110*BTCS2FOT.CPY
000120*COPYBOOK   : BTCS2FOT
000130*AUTHOR     : R. MCKNIGHT
000140*DATE-WRITTEN: 05-14-1993
000150*PURPOSE    : RECORD LAYOUT FOR THE STOCK-TO-FLOW MODEL STORE
000160*           : (S2F-OUT), WRITTEN DAILY BY BTCSTF01 AND READ
000170*           : BY THE RISK ASSESSMENT RUN (BTCRSK01).  RATIO
000180*           : AND MODEL PRICE ARE THE SAME ON EVERY ROW OF A
000190*           : GIVEN RUN -- SEE BTCSTF01 PARAGRAPH 300.
000200*----------------------------------------------------------------
000210*CHANGE LOG
000220*  05-14-93  RLM  B14412  ORIGINAL LAYOUT FOR S2F STORE.
000230*  01-14-99  THS  B12240  Y2K - REVIEWED, X(8) CCYYMMDD OK.
000240*----------------------------------------------------------------
000250  01  SF-S2F-RECORD.
000260      05  SF-S2F-DATE             PIC X(08).
000270      05  SF-BTC-PRICE            PIC 9(07)V9(02).
000280      05  SF-S2F-RATIO            PIC 9(04)V9(02).
000290      05  SF-S2F-MODEL-PRICE      PIC 9(09)V9(02).
000300      05  FILLER                  PIC X(16).
