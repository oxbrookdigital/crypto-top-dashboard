000100*----------------------------------------------------------------
000110*Author: R. MCKNIGHT
000120*Date: 05-14-1993
000130*Purpose: RESAMPLE THE DAILY BTC CLOSING PRICE HISTORY
000140*       : (CRYPTO-PRICES) TO SUNDAY-ENDING WEEKLY CLOSES AND
000150*       : REFRESH THE 200-WEEK MOVING AVERAGE STORE, WMA-200-
000160*       : OUT, FOR THE RISK ASSESSMENT RUN.
000170*Tectonics: COBC
000180*----------------------------------------------------------------
000190 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------
000210 PROGRAM-ID.     BTCWMA01.
000220 AUTHOR.         R MCKNIGHT.
000230 INSTALLATION.   TREASURY SYSTEMS DIVISION.
000240 DATE-WRITTEN.   05/14/93.
000250 DATE-COMPILED.
000260 SECURITY.       CONFIDENTIAL.
000270*----------------------------------------------------------------
000280*CHANGE LOG
000290*  05-14-93  RLM  B14420  ORIGINAL PROGRAM - 200-WEEK MOVING
000300*            AVERAGE OVER SUNDAY-ENDING WEEKLY BTC CLOSES.
000310*  12-09-93  RLM  B14478  ADDED ZELLER DAY-OF-WEEK ROUTINE SO
000320*            A PARTIAL TRAILING WEEK STILL PRODUCES A ROW.
000330*  08-02-94  KDP  B14691  ADDED MINIMUM-1400-OBSERVATIONS AND
000340*            MINIMUM-200-WEEKS CHECKS WITH STATUS MESSAGES.
000350*  03-19-96  THS  B14903  SWITCHED TO COMMERCIAL ROUNDING ON
000360*            THE STORED AVERAGE PER AUDIT FINDING 96-118.
000370*  01-14-99  THS  B12240  Y2K - LEAP-YEAR TEST IN THE DATE-ADD
000380*            ROUTINE CONFIRMED CENTURY-SAFE (DIV-400 CHECK).
000390*            REVIEWED AND SIGNED OFF.
000400*  02-08-00  KDP  B15222  OUTPUT STORE NOW FULLY REWRITTEN EACH
000410*            RUN RATHER THAN APPENDED, PER STANDING DATA-
000420*            WAREHOUSE REFRESH POLICY.
000421*  02-14-01  KDP  B15241  PARAGRAPH 140 BUCKETING FIX -- A DAILY
000422*            DATE THAT IS ITSELF A SUNDAY WAS LANDING IN THE
000423*            FOLLOWING WEEK'S BUCKET INSTEAD OF ITS OWN, SEE
000424*            PARAGRAPH COMMENT.  EVERY WMA-200-OUT ROW DOWN-
000425*            STREAM OF A TRUE SUNDAY CLOSE WAS CORRUPTED.
000426*  02-14-01  KDP  B15242  000-MAIN-PARA DISPLAYED BOTH SHORTAGE
000427*            MESSAGES ITSELF AND THEN CALLED 800-WRITE-STATUS-
000428*            LINE, WHICH DISPLAYED THEM AGAIN.  DROPPED BOTH
000429*            DISPLAYS; THE IFS STILL GATE THE WEEKLY BUILD.
000430*----------------------------------------------------------------
000440 ENVIRONMENT DIVISION.
000450*----------------------------------------------------------------
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM
000490     CLASS VALID-SIGN-CLASS IS '+' '-'
000500     UPSI-0 ON  STATUS IS WS-TRACE-SW-ON
000510            OFF STATUS IS WS-TRACE-SW-OFF.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT CRYPTO-PRICES  ASSIGN TO CRYPTO-PRICES
000550            ORGANIZATION IS SEQUENTIAL
000560            FILE STATUS  IS WS-CRYPTO-STATUS.
000570     SELECT WMA-200-OUT    ASSIGN TO WMA-200-OUT
000580            ORGANIZATION IS SEQUENTIAL
000590            FILE STATUS  IS WS-WMAOUT-STATUS.
000600*----------------------------------------------------------------
000610 DATA DIVISION.
000620*----------------------------------------------------------------
000630 FILE SECTION.
000640 FD  CRYPTO-PRICES
000650     RECORDING MODE IS F.
000660     COPY BTCPRICE.
000670 FD  WMA-200-OUT
000680     RECORDING MODE IS F.
000690     COPY BTCWMAOT.
000700*----------------------------------------------------------------
000710 WORKING-STORAGE SECTION.
000720*----------------------------------------------------------------
000730 01  WS-FILE-STATUSES.
000740     05  WS-CRYPTO-STATUS        PIC X(02) VALUE SPACES.
000750     05  WS-WMAOUT-STATUS        PIC X(02) VALUE SPACES.
000760 01  WS-SWITCHES.
000770     05  WS-CRYPTO-EOF           PIC X(01) VALUE 'N'.
000780         88  CRYPTO-EOF                    VALUE 'Y'.
000790     05  WS-TRACE-SW-ON          PIC X(01) VALUE 'N'.
000800     05  WS-TRACE-SW-OFF         PIC X(01) VALUE 'Y'.
000810     05  WS-DATE-VALID-SW        PIC X(01) VALUE 'Y'.
000820         88  WS-DATE-IS-VALID              VALUE 'Y'.
000821*ALL SUBSCRIPTS, INDICES AND THE RUN TOTAL BELOW ARE COMP --
000822*THIS SHOP KEEPS ANYTHING USED IN ARITHMETIC OR AS A TABLE
000823*SUBSCRIPT IN BINARY RATHER THAN DISPLAY.
000830 01  WS-COUNTERS                 COMP.
000840     05  WS-PRICE-COUNT          PIC 9(05) VALUE ZERO.
000850     05  WS-WEEK-COUNT           PIC 9(05) VALUE ZERO.
000860     05  WS-OUTER-IDX            PIC 9(05) VALUE ZERO.
000870     05  WS-INNER-IDX            PIC 9(05) VALUE ZERO.
000880     05  WS-WINDOW-START         PIC 9(05) VALUE ZERO.
000890     05  WS-DAYS-TO-ADD          PIC 9(02) VALUE ZERO.
000900     05  WS-ADD-DAY-IDX          PIC 9(02) VALUE ZERO.
000910     05  WS-RECORDS-WRITTEN      PIC 9(07) VALUE ZERO.
000911*WS-RECORDS-WRITTEN FEEDS 800-WRITE-STATUS-LINE'S RUN SUMMARY LINE.
000920*DAILY BTC PRICE TABLE - SAME SHAPE AS BTCPIC01.
000930 01  WS-PRICE-TABLE.
000940     05  WS-PRICE-ENTRY OCCURS 3660 TIMES
000950                         INDEXED BY WS-PRICE-TBL-IDX.
000960         10  WS-TBL-DATE         PIC X(08).
000970         10  WS-TBL-PRICE        PIC 9(07)V9(02).
000980*ALTERNATE DISPLAY VIEW OF THE TABLE FOR ERROR DUMPS.
000990 01  WS-PRICE-TABLE-ALT REDEFINES WS-PRICE-TABLE.
001000     05  WS-PRICE-ENTRY-ALT OCCURS 3660 TIMES
001010                            INDEXED BY WS-PRICE-ALT-IDX.
001020         10  WS-TBL-DATE-X       PIC X(08).
001030         10  WS-TBL-PRICE-X      PIC X(09).
001040*SUNDAY-ENDING WEEKLY CLOSE TABLE - UP TO ELEVEN YEARS.
001050 01  WS-WEEK-TABLE.
001060     05  WS-WEEK-ENTRY OCCURS 600 TIMES
001070                        INDEXED BY WS-WEEK-TBL-IDX.
001080         10  WS-WK-DATE          PIC X(08).
001090         10  WS-WK-CLOSE         PIC 9(07)V9(02).
001100*DATE WORK AREA USED BOTH TO VALIDATE INCOMING DATES AND TO
001110*DRIVE THE ZELLER DAY-OF-WEEK / DATE-ADD ROUTINES BELOW.
001120 01  WS-WORK-DATE.
001130     05  WS-WORK-YYYY            PIC 9(04).
001140     05  WS-WORK-MM              PIC 9(02).
001150     05  WS-WORK-DD              PIC 9(02).
001160 01  WS-WORK-DATE-ALPHA REDEFINES WS-WORK-DATE
001170                                 PIC X(08).
001180*ZELLER'S CONGRUENCE WORK FIELDS.  EACH DIVISION IS DONE INTO
001190*ITS OWN INTEGER FIELD SO COBOL TRUNCATES AT EACH STEP, SINCE
001200*NO INTRINSIC FUNCTIONS ARE USED ON THIS SYSTEM.
001210 01  WS-ZELLER-FIELDS.
001220     05  WS-Z-ADJ-MONTH          PIC 9(02).
001230     05  WS-Z-ADJ-YEAR           PIC 9(04).
001240     05  WS-Z-CENTURY            PIC 9(02).
001250     05  WS-Z-YR-OF-CENT         PIC 9(02).
001260     05  WS-Z-TERM1              PIC 9(02).
001270     05  WS-Z-YR-DIV-4           PIC 9(02).
001280     05  WS-Z-CENT-DIV-4         PIC 9(02).
001290     05  WS-Z-SUM                PIC 9(05).
001300     05  WS-Z-SUM-DIV-7          PIC 9(05).
001310     05  WS-Z-DAY-OF-WEEK        PIC 9(01).
001320 01  WS-LEAP-YEAR-FIELDS.
001330     05  WS-LEAP-DIV-4           PIC 9(04).
001340     05  WS-LEAP-REM-4           PIC 9(04).
001350     05  WS-LEAP-DIV-100         PIC 9(04).
001360     05  WS-LEAP-REM-100         PIC 9(04).
001370     05  WS-LEAP-DIV-400         PIC 9(04).
001380     05  WS-LEAP-REM-400         PIC 9(04).
001390 01  WS-DAYS-IN-MONTH-TABLE.
001400     05  FILLER PIC 9(02) VALUE 31.
001410     05  FILLER PIC 9(02) VALUE 28.
001420     05  FILLER PIC 9(02) VALUE 31.
001430     05  FILLER PIC 9(02) VALUE 30.
001440     05  FILLER PIC 9(02) VALUE 31.
001450     05  FILLER PIC 9(02) VALUE 30.
001460     05  FILLER PIC 9(02) VALUE 31.
001470     05  FILLER PIC 9(02) VALUE 31.
001480     05  FILLER PIC 9(02) VALUE 30.
001490     05  FILLER PIC 9(02) VALUE 31.
001500     05  FILLER PIC 9(02) VALUE 30.
001510     05  FILLER PIC 9(02) VALUE 31.
001520 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE.
001530     05  WS-DIM OCCURS 12 TIMES  PIC 9(02).
001540 01  WS-CURRENT-MONTH-DAYS        PIC 9(02).
001550*DEFENSIVE SIGN CHECK ON THE RUNNING WINDOW ACCUMULATOR.
001560 01  WS-SUM-WORK-AREA.
001570     05  WS-WINDOW-SUM           PIC S9(09)V9(02) VALUE ZERO.
001580 01  WS-SUM-SIGN-VIEW REDEFINES WS-SUM-WORK-AREA.
001590     05  WS-SUM-SIGN             PIC X(01).
001600     05  FILLER                  PIC X(10).
001610 01  WS-RESULT-FIELDS.
001620     05  WS-WMA-200              PIC 9(07)V9(02) VALUE ZERO.
001630 01  WS-MESSAGES.
001640     05  WS-NOT-ENOUGH-DAYS-MSG  PIC X(55) VALUE
001650         'BTCWMA01 - INSUFFICIENT DAILY HISTORY, 1400 NEEDED.'.
001660     05  WS-NOT-ENOUGH-WKS-MSG   PIC X(55) VALUE
001670         'BTCWMA01 - INSUFFICIENT WEEKLY HISTORY, 200 NEEDED.'.
001680*----------------------------------------------------------------
001690 PROCEDURE DIVISION.
001700*----------------------------------------------------------------
001710 000-MAIN-PARA.
001720     PERFORM 100-OPEN-FILES.
001730     PERFORM 120-LOAD-PRICE-TABLE THRU 120-EXIT
001740         UNTIL CRYPTO-EOF.
001741*    02-14-01 KDP B15241 DROPPED THE TWO DISPLAYS THAT USED TO
001742*    SIT ON THESE IFS -- 800-WRITE-STATUS-LINE BELOW RE-TESTS
001743*    THE SAME TWO CONDITIONS AND WAS PRINTING EACH SHORTAGE
001744*    MESSAGE A SECOND TIME.  BOTH IFS STILL GATE THE WEEKLY-
001745*    TABLE BUILD AND THE WMA COMPUTE.
001750     IF WS-PRICE-COUNT IS LESS THAN 1400
001760         CONTINUE
001770     ELSE
001780         PERFORM 140-BUILD-WEEKLY-TABLE THRU 140-EXIT
001790             VARYING WS-OUTER-IDX FROM 1 BY 1
001800             UNTIL WS-OUTER-IDX IS GREATER THAN WS-PRICE-COUNT
001810         IF WS-WEEK-COUNT IS LESS THAN 200
001820             CONTINUE
001830         ELSE
001840             PERFORM 200-COMPUTE-WMA-200 THRU 200-EXIT
001850                 VARYING WS-OUTER-IDX FROM 200 BY 1
001860                 UNTIL WS-OUTER-IDX IS GREATER THAN WS-WEEK-COUNT
001870         END-IF
001880     END-IF.
001890     PERFORM 800-WRITE-STATUS-LINE.
001900     PERFORM 900-CLOSE-FILES.
001910     STOP RUN.
001920*----------------------------------------------------------------
001930 100-OPEN-FILES.
001940     OPEN INPUT  CRYPTO-PRICES.
001950     OPEN OUTPUT WMA-200-OUT.
001960     IF WS-CRYPTO-STATUS IS NOT EQUAL TO '00'
001970         DISPLAY 'BTCWMA01 - CRYPTO-PRICES OPEN FAILED, STATUS '
001980                  WS-CRYPTO-STATUS
001990         MOVE 'Y' TO WS-CRYPTO-EOF
002000     END-IF.
002010 100-EXIT.
002020     EXIT.
002030*----------------------------------------------------------------
002040 120-LOAD-PRICE-TABLE.
002050     READ CRYPTO-PRICES
002060         AT END
002070             MOVE 'Y' TO WS-CRYPTO-EOF
002080             GO TO 120-EXIT
002090     END-READ.
002100     IF CP-COIN-ID IS NOT EQUAL TO 'BITCOIN   '
002110         GO TO 120-EXIT
002120     END-IF.
002130     PERFORM 150-VALIDATE-DATE THRU 150-EXIT.
002140     IF NOT WS-DATE-IS-VALID
002150         GO TO 120-EXIT
002160     END-IF.
002170     IF WS-PRICE-COUNT IS GREATER THAN ZERO
002180       AND CP-PRICE-DATE EQUAL TO
002190           WS-TBL-DATE(WS-PRICE-COUNT)
002200         MOVE CP-PRICE TO WS-TBL-PRICE(WS-PRICE-COUNT)
002210     ELSE
002220         ADD 1 TO WS-PRICE-COUNT
002230         MOVE CP-PRICE-DATE TO WS-TBL-DATE(WS-PRICE-COUNT)
002240         MOVE CP-PRICE      TO WS-TBL-PRICE(WS-PRICE-COUNT)
002250     END-IF.
002260 120-EXIT.
002270     EXIT.
002280*----------------------------------------------------------------
002281*NUMERIC-CLASS TEST ONLY -- NOT A CALENDAR TEST.  WS-WORK-DATE-
002282*ALPHA IS THE SAME WORK AREA 160-COMPUTE-DAY-OF-WEEK USES, SO A
002283*VALID DATE HERE IS ALSO READY FOR THE ZELLER ROUTINE BELOW.
002290 150-VALIDATE-DATE.
002300     MOVE 'Y' TO WS-DATE-VALID-SW.
002310     MOVE CP-PRICE-DATE TO WS-WORK-DATE-ALPHA.
002320     IF WS-WORK-YYYY IS NOT NUMERIC
002330       OR WS-WORK-MM IS NOT NUMERIC
002340       OR WS-WORK-DD IS NOT NUMERIC
002350         MOVE 'N' TO WS-DATE-VALID-SW
002360         DISPLAY 'BTCWMA01 - BAD PRICE DATE SKIPPED: '
002370                  CP-PRICE-DATE
002380     END-IF.
002390 150-EXIT.
002400     EXIT.
002410*----------------------------------------------------------------
002420*FOR THE DAY AT WS-OUTER-IDX, DERIVE ITS WEEK-ENDING SUNDAY AND
002430*FOLD IT INTO THE WEEKLY TABLE, OVERWRITING THE CLOSE WHEN THE
002440*DAY FALLS IN THE SAME WEEK AS THE PRIOR DAY (LAST CLOSE WINS).
002450 140-BUILD-WEEKLY-TABLE.
002460     MOVE WS-TBL-DATE(WS-OUTER-IDX) TO WS-WORK-DATE-ALPHA.
002470     PERFORM 160-COMPUTE-DAY-OF-WEEK THRU 160-EXIT.
002480     COMPUTE WS-DAYS-TO-ADD = 8 - WS-Z-DAY-OF-WEEK.
002481*    02-14-01 KDP B15241 A DAY THAT IS ITSELF A SUNDAY WAS
002482*    COMING BACK AS 7 HERE AND BEING PUSHED INTO THE FOLLOWING
002483*    WEEK'S BUCKET -- CHANGED THE TEST BELOW FROM "GREATER
002484*    THAN 7" TO "GREATER THAN OR EQUAL TO 7" SO A SUNDAY'S OWN
002485*    WS-DAYS-TO-ADD OF 7 REDUCES TO ZERO, STAYING IN ITS OWN
002486*    WEEK, THE WAY SATURDAY'S 8 ALREADY REDUCED TO 1.
002490     IF WS-DAYS-TO-ADD IS GREATER THAN OR EQUAL TO 7
002500         SUBTRACT 7 FROM WS-DAYS-TO-ADD
002510     END-IF.
002520     PERFORM 170-ADVANCE-TO-SUNDAY THRU 170-EXIT
002530         VARYING WS-ADD-DAY-IDX FROM 1 BY 1
002540         UNTIL WS-ADD-DAY-IDX IS GREATER THAN WS-DAYS-TO-ADD.
002550     IF WS-WEEK-COUNT IS GREATER THAN ZERO
002560       AND WS-WORK-DATE-ALPHA EQUAL TO
002570           WS-WK-DATE(WS-WEEK-COUNT)
002580         MOVE WS-TBL-PRICE(WS-OUTER-IDX)
002590                             TO WS-WK-CLOSE(WS-WEEK-COUNT)
002600     ELSE
002610         ADD 1 TO WS-WEEK-COUNT
002620         MOVE WS-WORK-DATE-ALPHA TO WS-WK-DATE(WS-WEEK-COUNT)
002630         MOVE WS-TBL-PRICE(WS-OUTER-IDX)
002640                             TO WS-WK-CLOSE(WS-WEEK-COUNT)
002650     END-IF.
002660 140-EXIT.
002670     EXIT.
002680*----------------------------------------------------------------
002690*ZELLER'S CONGRUENCE (GREGORIAN FORM).  H=0 SAT 1 SUN ... 6 FRI.
002700*NO INTRINSIC FUNCTIONS - EACH DIVISION TRUNCATES ON ITS OWN
002710*INTEGER RECEIVING FIELD, THE WAY THIS SHOP DID MODULUS BEFORE
002720*FUNCTION MOD WAS AVAILABLE ON THE COMPILER.
002730 160-COMPUTE-DAY-OF-WEEK.
002740     IF WS-WORK-MM IS LESS THAN 3
002750         COMPUTE WS-Z-ADJ-MONTH = WS-WORK-MM + 12
002760         COMPUTE WS-Z-ADJ-YEAR  = WS-WORK-YYYY - 1
002770     ELSE
002780         MOVE WS-WORK-MM   TO WS-Z-ADJ-MONTH
002790         MOVE WS-WORK-YYYY TO WS-Z-ADJ-YEAR
002800     END-IF.
002810     COMPUTE WS-Z-CENTURY    = WS-Z-ADJ-YEAR / 100.
002820     COMPUTE WS-Z-YR-OF-CENT = WS-Z-ADJ-YEAR -
002830                               (WS-Z-CENTURY * 100).
002840     COMPUTE WS-Z-TERM1     = (13 * (WS-Z-ADJ-MONTH + 1)) / 5.
002850     COMPUTE WS-Z-YR-DIV-4   = WS-Z-YR-OF-CENT / 4.
002860     COMPUTE WS-Z-CENT-DIV-4 = WS-Z-CENTURY / 4.
002870     COMPUTE WS-Z-SUM = WS-WORK-DD + WS-Z-TERM1 + WS-Z-YR-OF-CENT
002880             + WS-Z-YR-DIV-4 + WS-Z-CENT-DIV-4
002890             + (5 * WS-Z-CENTURY).
002900     COMPUTE WS-Z-SUM-DIV-7 = WS-Z-SUM / 7.
002910     COMPUTE WS-Z-DAY-OF-WEEK = WS-Z-SUM -
002920                                (7 * WS-Z-SUM-DIV-7).
002930 160-EXIT.
002940     EXIT.
002950*----------------------------------------------------------------
002960 170-ADVANCE-TO-SUNDAY.
002970     MOVE WS-DIM(WS-WORK-MM) TO WS-CURRENT-MONTH-DAYS.
002980     IF WS-WORK-MM EQUAL TO 2
002990         PERFORM 180-CHECK-LEAP-YEAR THRU 180-EXIT
003000     END-IF.
003010     ADD 1 TO WS-WORK-DD.
003020     IF WS-WORK-DD IS GREATER THAN WS-CURRENT-MONTH-DAYS
003030         MOVE 1 TO WS-WORK-DD
003040         ADD 1 TO WS-WORK-MM
003050         IF WS-WORK-MM IS GREATER THAN 12
003060             MOVE 1 TO WS-WORK-MM
003070             ADD 1 TO WS-WORK-YYYY
003080         END-IF
003090     END-IF.
003100 170-EXIT.
003110     EXIT.
003120*----------------------------------------------------------------
003130*LEAP YEAR TEST - DIVISIBLE BY 400, OR BY 4 BUT NOT BY 100.
003140 180-CHECK-LEAP-YEAR.
003150     COMPUTE WS-LEAP-DIV-4   = WS-WORK-YYYY / 4.
003160     COMPUTE WS-LEAP-REM-4   = WS-WORK-YYYY - (WS-LEAP-DIV-4 * 4).
003170     COMPUTE WS-LEAP-DIV-100 = WS-WORK-YYYY / 100.
003180     COMPUTE WS-LEAP-REM-100 = WS-WORK-YYYY -
003190                               (WS-LEAP-DIV-100 * 100).
003200     COMPUTE WS-LEAP-DIV-400 = WS-WORK-YYYY / 400.
003210     COMPUTE WS-LEAP-REM-400 = WS-WORK-YYYY -
003220                               (WS-LEAP-DIV-400 * 400).
003230     IF WS-LEAP-REM-400 EQUAL TO ZERO
003240         MOVE 29 TO WS-CURRENT-MONTH-DAYS
003250     ELSE
003260         IF WS-LEAP-REM-4 EQUAL TO ZERO
003270           AND WS-LEAP-REM-100 IS NOT EQUAL TO ZERO
003280             MOVE 29 TO WS-CURRENT-MONTH-DAYS
003290         END-IF
003300     END-IF.
003310 180-EXIT.
003320     EXIT.
003330*----------------------------------------------------------------
003331*WS-OUTER-IDX IS A WEEKLY-TABLE SUBSCRIPT HERE, NOT A DAILY ONE --
003332*THE 200-WEEK WINDOW RUNS BACK OVER WS-WK-CLOSE ENTRIES BUILT BY
003333*PARAGRAPH 140, ONE CALL OF THIS PARAGRAPH PER WEEK FROM THE
003334*200TH WEEKLY OBSERVATION ONWARD.
003340 200-COMPUTE-WMA-200.
003350     COMPUTE WS-WINDOW-START = WS-OUTER-IDX - 199.
003360     PERFORM 210-SUM-WINDOW THRU 210-EXIT.
003370     COMPUTE WS-WMA-200 ROUNDED = WS-WINDOW-SUM / 200.
003380     PERFORM 300-WRITE-WMA-RECORD THRU 300-EXIT.
003390 200-EXIT.
003400     EXIT.
003410*----------------------------------------------------------------
003411*SUMS WS-WINDOW-START THRU WS-OUTER-IDX INCLUSIVE, 200 WEEKLY
003412*CLOSES WIDE -- THE NEGATIVE-SUM DISPLAY BELOW IS A DEFENSIVE
003413*TRIPWIRE ONLY; WEEKLY CLOSES ARE ALWAYS UNSIGNED SO IT SHOULD
003414*NEVER FIRE.
003420 210-SUM-WINDOW.
003430     MOVE ZERO TO WS-WINDOW-SUM.
003440     PERFORM 220-ADD-ONE-ENTRY THRU 220-EXIT
003450         VARYING WS-INNER-IDX FROM WS-WINDOW-START BY 1
003460         UNTIL WS-INNER-IDX IS GREATER THAN WS-OUTER-IDX.
003470     IF WS-SUM-SIGN EQUAL TO '-'
003480         DISPLAY 'BTCWMA01 - NEGATIVE WINDOW SUM, IDX '
003490                  WS-OUTER-IDX
003500     END-IF.
003510 210-EXIT.
003520     EXIT.
003521*ONE WEEKLY CLOSE AT A TIME, DRIVEN BY THE PERFORM...VARYING IN
003522*210-SUM-WINDOW.  SPLIT OUT AS ITS OWN PARAGRAPH SO THE WINDOW-
003523*SUM LOOP MATCHES THE SHAPE USED IN THE OTHER FOUR PROGRAMS.
003530 220-ADD-ONE-ENTRY.
003540     ADD WS-WK-CLOSE(WS-INNER-IDX) TO WS-WINDOW-SUM.
003550 220-EXIT.
003560     EXIT.
003570*----------------------------------------------------------------
003571*WRITES ONE WMA-200-OUT ROW FOR THE WEEK AT WS-OUTER-IDX.  A
003572*WRITE FAILURE IS LOGGED BUT DOES NOT STOP THE RUN -- THE NEXT
003573*WEEK IS STILL ATTEMPTED, MATCHING THIS SHOP'S STANDING POLICY
003574*OF LOGGING BAD WRITES RATHER THAN ABENDING A BATCH STEP.
003580 300-WRITE-WMA-RECORD.
003590     MOVE WS-WK-DATE(WS-OUTER-IDX)    TO WM-WK-DATE.
003600     MOVE WS-WK-CLOSE(WS-OUTER-IDX)   TO WM-BTC-PRICE.
003610     MOVE WS-WMA-200                  TO WM-WMA-200.
003620     WRITE WM-WMA-200-RECORD.
003630     IF WS-WMAOUT-STATUS IS NOT EQUAL TO '00'
003640         DISPLAY 'BTCWMA01 - WMA-200-OUT WRITE FAILED, STATUS '
003650                  WS-WMAOUT-STATUS ' FOR WEEK ' WM-WK-DATE
003660     ELSE
003670         ADD 1 TO WS-RECORDS-WRITTEN
003680     END-IF.
003690 300-EXIT.
003700     EXIT.
003710*----------------------------------------------------------------
003720 800-WRITE-STATUS-LINE.
003730     IF WS-PRICE-COUNT IS LESS THAN 1400
003740         DISPLAY WS-NOT-ENOUGH-DAYS-MSG
003750     ELSE
003760         IF WS-WEEK-COUNT IS LESS THAN 200
003770             DISPLAY WS-NOT-ENOUGH-WKS-MSG
003780         ELSE
003790             DISPLAY 'BTCWMA01 - 200-WMA RECORDS WRITTEN: '
003800                      WS-RECORDS-WRITTEN
003810         END-IF
003820     END-IF.
003830 800-EXIT.
003840     EXIT.
003850*----------------------------------------------------------------
003851*UNCONDITIONAL CLOSE ON BOTH FILES REGARDLESS OF HOW 000-MAIN-
003852*PARA GOT HERE -- EVEN A SHORT-HISTORY RUN STILL OPENED BOTH.
003860 900-CLOSE-FILES.
003870     CLOSE CRYPTO-PRICES.
003880     CLOSE WMA-200-OUT.
003890 900-EXIT.
003900     EXIT.
