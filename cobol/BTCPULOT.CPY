000100*----------------------------------------------------------------
000110*BTCPULOT.CPY
000120*COPYBOOK   : BTCPULOT
000130*AUTHOR     : R. MCKNIGHT
000140*DATE-WRITTEN: 05-14-1993
000150*PURPOSE    : RECORD LAYOUT FOR THE PUELL MULTIPLE STORE
000160*           : (PUELL-OUT), WRITTEN DAILY BY BTCPUL01 AND
000170*           : READ BY THE RISK ASSESSMENT RUN (BTCRSK01).
000180*----------------------------------------------------------------
000190*CHANGE LOG
000200*  05-14-93  RLM  B14413  ORIGINAL LAYOUT FOR PUELL STORE.
000210*  01-14-99  THS  B12240  Y2K - REVIEWED, X(8) CCYYMMDD OK.
000220*----------------------------------------------------------------
000230  01  PU-PUELL-RECORD.
000240      05  PU-PU-DATE              PIC X(08).
000250      05  PU-BTC-PRICE            PIC 9(07)V9(02).
000260      05  PU-ISSUANCE-USD         PIC 9(11)V9(02).
000270      05  PU-ISSUANCE-MA-365      PIC 9(11)V9(02).
000280      05  PU-PUELL-MULT           PIC 9(03)V9(04).
000290      05  FILLER                  PIC X(15).
