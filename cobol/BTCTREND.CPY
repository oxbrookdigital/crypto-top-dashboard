000100*----------------------------------------------------------------
000110*BTCTREND.CPY
000120*COPYBOOK   : BTCTREND
000130*AUTHOR     : K. POOLE
000140*DATE-WRITTEN: 06-02-1988
000150*PURPOSE    : RECORD LAYOUT FOR THE RETAIL SEARCH-INTEREST
000160*           : FEED (TRENDS).  SCORE IS A RELATIVE INDEX,
000170*           : ZERO TO ONE HUNDRED, SUPPLIED BY THE VENDOR.
000180*----------------------------------------------------------------
000190*CHANGE LOG
000200*  06-02-88  KDP  B12031  ORIGINAL LAYOUT.
000210*  01-14-99  THS  B12240  Y2K - REVIEWED, X(8) CCYYMMDD OK.
000220*----------------------------------------------------------------
000230  01  GT-TREND-RECORD.
000240      05  GT-DATE                 PIC X(08).
000250      05  GT-SCORE                PIC 9(03).
000260      05  FILLER                  PIC X(19).
