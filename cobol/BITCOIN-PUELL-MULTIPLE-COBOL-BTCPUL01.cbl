000100*----------------------------------------------------------------
000110*Author: R. MCKNIGHT
000120*Date: 05-14-1993
000130*Purpose: COMPUTE DAILY MINER ISSUANCE IN DOLLARS, ITS 365-DAY
000140*       : MOVING AVERAGE, AND THE PUELL MULTIPLE, AND REFRESH
000150*       : THE PUELL-OUT STORE FOR THE RISK ASSESSMENT RUN.
000160*Tectonics: COBC
000170*----------------------------------------------------------------
000180 IDENTIFICATION DIVISION.
000190*----------------------------------------------------------------
000200 PROGRAM-ID.     BTCPUL01.
000210 AUTHOR.         R MCKNIGHT.
000220 INSTALLATION.   TREASURY SYSTEMS DIVISION.
000230 DATE-WRITTEN.   05/14/93.
000240 DATE-COMPILED.
000250 SECURITY.       CONFIDENTIAL.
000260*----------------------------------------------------------------
000270*CHANGE LOG
000280*  05-14-93  RLM  B14413  ORIGINAL PROGRAM - DAILY ISSUANCE AND
000290*            365-DAY MOVING AVERAGE OVER THE CRYPTO PRICE FEED.
000300*  12-09-93  RLM  B14480  ADDED MINIMUM-365-OBSERVATIONS CHECK
000310*            SO THE MULTIPLE IS NOT PRINTED ON A SHORT HISTORY.
000320*  08-02-94  KDP  B14693  SKIP NON-BITCOIN COIN-ID ROWS ON THE
000330*            PRICE FEED, SAME FIX AS APPLIED TO BTCPIC01.
000340*  03-19-96  THS  B14905  SWITCHED TO COMMERCIAL ROUNDING ON THE
000350*            STORED MOVING AVERAGE AND MULTIPLE.
000360*  01-14-99  THS  B12240  Y2K - DATE FIELDS REMAIN X(8) CCYYMMDD,
000370*            REVIEWED AND SIGNED OFF.
000380*  02-08-00  KDP  B15224  OUTPUT STORE NOW FULLY REWRITTEN EACH
000390*            RUN RATHER THAN APPENDED, PER STANDING DATA-
000400*            WAREHOUSE REFRESH POLICY.
000401*  02-14-01  KDP  B15241  000-MAIN-PARA DISPLAYED THE NO-PRICES
000402*            AND SHORT-HISTORY MESSAGES ITSELF AND THEN CALLED
000403*            800-WRITE-STATUS-LINE, WHICH DISPLAYED THEM AGAIN.
000404*            DROPPED BOTH DISPLAYS; THE IFS STILL GATE THE
000405*            PUELL RECORD BUILD.
000410*  04-11-24  DWH  B17751  DAILY ISSUANCE CONSTANT DROPPED TO 450
000420*            BTC/DAY (3.125 BTC BLOCK REWARD) FOR THE APRIL 2024
000430*            HALVING.  SEE 77-LEVEL CONSTANT BELOW.
000440*----------------------------------------------------------------
000450 ENVIRONMENT DIVISION.
000460*----------------------------------------------------------------
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     CLASS VALID-SIGN-CLASS IS '+' '-'
000510     UPSI-0 ON  STATUS IS WS-TRACE-SW-ON
000520            OFF STATUS IS WS-TRACE-SW-OFF.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT CRYPTO-PRICES  ASSIGN TO CRYPTO-PRICES
000560            ORGANIZATION IS SEQUENTIAL
000570            FILE STATUS  IS WS-CRYPTO-STATUS.
000580     SELECT PUELL-OUT      ASSIGN TO PUELL-OUT
000590            ORGANIZATION IS SEQUENTIAL
000600            FILE STATUS  IS WS-PUELOUT-STATUS.
000610*----------------------------------------------------------------
000620 DATA DIVISION.
000630*----------------------------------------------------------------
000640 FILE SECTION.
000650 FD  CRYPTO-PRICES
000660     RECORDING MODE IS F.
000670     COPY BTCPRICE.
000680 FD  PUELL-OUT
000690     RECORDING MODE IS F.
000700     COPY BTCPULOT.
000710*----------------------------------------------------------------
000720 WORKING-STORAGE SECTION.
000730*----------------------------------------------------------------
000740*PUELL MULTIPLE MODEL CONSTANT - SEE BUSINESS RULE CHANGE LOG
000750*ENTRY 04-11-24 FOR THE POST-HALVING DAILY ISSUANCE.
000760 77  WS-DAILY-ISSUANCE-BTC      PIC 9(03)V9(03) VALUE 450.000.
000770 77  WS-MIN-OBSERVATIONS        PIC 9(03)       VALUE 365.
000780 01  WS-FILE-STATUSES.
000790     05  WS-CRYPTO-STATUS        PIC X(02) VALUE SPACES.
000800     05  WS-PUELOUT-STATUS       PIC X(02) VALUE SPACES.
000810 01  WS-SWITCHES.
000820     05  WS-CRYPTO-EOF           PIC X(01) VALUE 'N'.
000830         88  CRYPTO-EOF                    VALUE 'Y'.
000840     05  WS-TRACE-SW-ON          PIC X(01) VALUE 'N'.
000850     05  WS-TRACE-SW-OFF         PIC X(01) VALUE 'Y'.
000860     05  WS-DATE-VALID-SW        PIC X(01) VALUE 'Y'.
000870         88  WS-DATE-IS-VALID              VALUE 'Y'.
000880 01  WS-COUNTERS                 COMP.
000890     05  WS-PRICE-COUNT          PIC 9(05) VALUE ZERO.
000900     05  WS-OUTER-IDX            PIC 9(05) VALUE ZERO.
000910     05  WS-WINDOW-IDX           PIC 9(05) VALUE ZERO.
000920     05  WS-WINDOW-START         PIC 9(05) VALUE ZERO.
000930     05  WS-WINDOW-COUNT         PIC 9(05) VALUE ZERO.
000940     05  WS-RECORDS-WRITTEN      PIC 9(07) VALUE ZERO.
000950*DAILY BTC PRICE TABLE - SAME SHAPE AS BTCPIC01/BTCWMA01, PLUS
000960*A PARALLEL ISSUANCE-IN-DOLLARS COLUMN FOR THE MOVING AVERAGE.
000970 01  WS-PRICE-TABLE.
000980     05  WS-PRICE-ENTRY OCCURS 3660 TIMES
000990                         INDEXED BY WS-PRICE-TBL-IDX.
001000         10  WS-TBL-DATE         PIC X(08).
001010         10  WS-TBL-PRICE        PIC 9(07)V9(02).
001020         10  WS-TBL-ISSUANCE     PIC 9(11)V9(02).
001030*ALTERNATE DISPLAY VIEW OF THE TABLE FOR ERROR DUMPS.
001040 01  WS-PRICE-TABLE-ALT REDEFINES WS-PRICE-TABLE.
001050     05  WS-PRICE-ENTRY-ALT OCCURS 3660 TIMES
001060                            INDEXED BY WS-PRICE-ALT-IDX.
001070         10  WS-TBL-DATE-X       PIC X(08).
001080         10  WS-TBL-PRICE-X      PIC X(09).
001090         10  WS-TBL-ISSUANCE-X   PIC X(13).
001100*INCOMING DATE VALIDATION - NUMERIC-CLASS TEST VIA REDEFINES.
001110 01  WS-DATE-BREAKOUT.
001120     05  WS-DATE-BRK-YYYY        PIC 9(04).
001130     05  WS-DATE-BRK-MM          PIC 9(02).
001140     05  WS-DATE-BRK-DD          PIC 9(02).
001150 01  WS-DATE-BRK-ALPHA REDEFINES WS-DATE-BREAKOUT
001160                                 PIC X(08).
001170*DEFENSIVE SIGN CHECK ON THE RUNNING WINDOW ACCUMULATOR.
001180 01  WS-SUM-WORK-AREA.
001190     05  WS-WINDOW-SUM           PIC S9(13)V9(02) VALUE ZERO.
001200 01  WS-SUM-SIGN-VIEW REDEFINES WS-SUM-WORK-AREA.
001210     05  WS-SUM-SIGN             PIC X(01).
001220     05  FILLER                  PIC X(14).
001230 01  WS-RESULT-FIELDS.
001240     05  WS-ISSUANCE-MA-365      PIC 9(11)V9(02) VALUE ZERO.
001250     05  WS-PUELL-MULT           PIC 9(03)V9(04) VALUE ZERO.
001260 01  WS-MESSAGES.
001270     05  WS-NO-PRICES-MSG        PIC X(49) VALUE
001280         'BTCPUL01 - CRYPTO-PRICES FILE IS EMPTY, ABORTED.'.
001290     05  WS-SHORT-HIST-MSG       PIC X(49) VALUE
001300         'BTCPUL01 - FEWER THAN 365 OBSERVATIONS, NO OUTPUT.'.
001310*----------------------------------------------------------------
001320 PROCEDURE DIVISION.
001330*----------------------------------------------------------------
001340 000-MAIN-PARA.
001350     PERFORM 100-OPEN-FILES.
001360     PERFORM 120-LOAD-PRICE-TABLE THRU 120-EXIT
001370         UNTIL CRYPTO-EOF.
001371*    02-14-01 KDP B15241 DROPPED THE TWO DISPLAYS THAT USED TO
001372*    SIT ON THESE IFS -- 800-WRITE-STATUS-LINE BELOW RE-TESTS
001373*    THE SAME TWO CONDITIONS AND WAS PRINTING EACH MESSAGE A
001374*    SECOND TIME.  BOTH IFS STILL GATE THE PUELL RECORD BUILD.
001380     IF WS-PRICE-COUNT EQUAL TO ZERO
001390         CONTINUE
001400     ELSE
001410         IF WS-PRICE-COUNT IS LESS THAN WS-MIN-OBSERVATIONS
001420             CONTINUE
001430         ELSE
001440             PERFORM 300-WRITE-PUELL-RECORD THRU 300-EXIT
001450                 VARYING WS-OUTER-IDX
001460                 FROM WS-MIN-OBSERVATIONS BY 1
001470                 UNTIL WS-OUTER-IDX IS GREATER THAN WS-PRICE-COUNT
001480         END-IF
001490     END-IF.
001500     PERFORM 800-WRITE-STATUS-LINE.
001510     PERFORM 900-CLOSE-FILES.
001520     STOP RUN.
001530*----------------------------------------------------------------
001531*A FAILED OPEN ON THE INPUT SIDE SETS THE EOF SWITCH RIGHT HERE
001532*SO THE MAIN-LINE READ LOOP FALLS THROUGH WITHOUT ATTEMPTING A
001533*READ AGAINST AN UNOPENED FILE.
001540 100-OPEN-FILES.
001550     OPEN INPUT  CRYPTO-PRICES.
001560     OPEN OUTPUT PUELL-OUT.
001570     IF WS-CRYPTO-STATUS IS NOT EQUAL TO '00'
001580         DISPLAY 'BTCPUL01 - CRYPTO-PRICES OPEN FAILED, STATUS '
001590                  WS-CRYPTO-STATUS
001600         MOVE 'Y' TO WS-CRYPTO-EOF
001610     END-IF.
001620 100-EXIT.
001630     EXIT.
001640*----------------------------------------------------------------
001650*ISSUANCE-USD FOR THE DAY = DAILY ISSUANCE IN BTC TIMES THE
001660*CLOSING PRICE, LOADED ALONGSIDE THE PRICE FOR THE MOVING-
001670*AVERAGE PASS IN PARAGRAPH 300.
001680 120-LOAD-PRICE-TABLE.
001690     READ CRYPTO-PRICES
001700         AT END
001710             MOVE 'Y' TO WS-CRYPTO-EOF
001720             GO TO 120-EXIT
001730     END-READ.
001740     IF CP-COIN-ID IS NOT EQUAL TO 'BITCOIN   '
001750         GO TO 120-EXIT
001760     END-IF.
001770     PERFORM 150-VALIDATE-DATE THRU 150-EXIT.
001780     IF NOT WS-DATE-IS-VALID
001790         GO TO 120-EXIT
001800     END-IF.
001810     IF WS-PRICE-COUNT IS GREATER THAN ZERO
001820       AND CP-PRICE-DATE EQUAL TO
001830           WS-TBL-DATE(WS-PRICE-COUNT)
001840         MOVE CP-PRICE TO WS-TBL-PRICE(WS-PRICE-COUNT)
001850     ELSE
001860         ADD 1 TO WS-PRICE-COUNT
001870         MOVE CP-PRICE-DATE TO WS-TBL-DATE(WS-PRICE-COUNT)
001880         MOVE CP-PRICE      TO WS-TBL-PRICE(WS-PRICE-COUNT)
001890     END-IF.
001900     COMPUTE WS-TBL-ISSUANCE(WS-PRICE-COUNT) ROUNDED =
001910             WS-DAILY-ISSUANCE-BTC * WS-TBL-PRICE(WS-PRICE-COUNT).
001920 120-EXIT.
001930     EXIT.
001940*----------------------------------------------------------------
001941*NUMERIC-CLASS TEST ONLY -- NOT A CALENDAR TEST.  A DATE SUCH AS
001942*19000231 PASSES HERE; THE FEED IS TRUSTED NOT TO SEND ONE.
001950 150-VALIDATE-DATE.
001960     MOVE 'Y' TO WS-DATE-VALID-SW.
001970     MOVE CP-PRICE-DATE TO WS-DATE-BRK-ALPHA.
001980     IF WS-DATE-BRK-YYYY IS NOT NUMERIC
001990       OR WS-DATE-BRK-MM IS NOT NUMERIC
002000       OR WS-DATE-BRK-DD IS NOT NUMERIC
002010         MOVE 'N' TO WS-DATE-VALID-SW
002020         DISPLAY 'BTCPUL01 - BAD PRICE DATE SKIPPED: '
002030                  CP-PRICE-DATE
002040     END-IF.
002050 150-EXIT.
002060     EXIT.
002070*----------------------------------------------------------------
002080*365-DAY TRAILING WINDOW SUMMED FRESH FOR EACH OUTER DATE -- SAME
002090*BRUTE-FORCE APPROACH AS THE 200-WEEK WINDOW IN BTCWMA01, CHOSEN
002100*FOR SIMPLICITY OVER A ROLLING SUBTRACT/ADD.
002101*THE PUELL MULTIPLE ITSELF IS TODAY'S ISSUANCE VALUE DIVIDED BY
002102*ITS OWN 365-DAY MOVING AVERAGE -- A READING NEAR OR ABOVE 4 HAS
002103*HISTORICALLY MARKED CYCLE TOPS, WHILE A READING NEAR OR BELOW
002104*0.5 HAS MARKED CYCLE BOTTOMS.  WS-WINDOW-COUNT TRACKS HOW MANY
002105*ROWS ACTUALLY WENT INTO THE AVERAGE SINCE THE WINDOW CAN BE
002106*SHORT NEAR THE FRONT OF THE PRICE TABLE.
002110 200-COMPUTE-PUELL.
002120     COMPUTE WS-WINDOW-START = WS-OUTER-IDX - WS-MIN-OBSERVATIONS
002130                                + 1.
002140     MOVE ZERO TO WS-WINDOW-SUM.
002150     MOVE ZERO TO WS-WINDOW-COUNT.
002160     PERFORM 210-SUM-WINDOW THRU 210-EXIT
002170         VARYING WS-WINDOW-IDX FROM WS-WINDOW-START BY 1
002180         UNTIL WS-WINDOW-IDX IS GREATER THAN WS-OUTER-IDX.
002190     IF WS-SUM-SIGN EQUAL TO '-' OR WS-WINDOW-COUNT EQUAL TO ZERO
002200         DISPLAY 'BTCPUL01 - BAD WINDOW SUM AT INDEX '
002210                  WS-OUTER-IDX
002220         MOVE ZERO TO WS-ISSUANCE-MA-365
002230         MOVE ZERO TO WS-PUELL-MULT
002240     ELSE
002250         COMPUTE WS-ISSUANCE-MA-365 ROUNDED =
002260                 WS-WINDOW-SUM / WS-WINDOW-COUNT
002270         IF WS-ISSUANCE-MA-365 EQUAL TO ZERO
002280             MOVE ZERO TO WS-PUELL-MULT
002290         ELSE
002300             COMPUTE WS-PUELL-MULT ROUNDED =
002310                     WS-TBL-ISSUANCE(WS-OUTER-IDX) /
002320                     WS-ISSUANCE-MA-365
002330         END-IF
002340     END-IF.
002350 200-EXIT.
002360     EXIT.
002361*----------------------------------------------------------------
002362*ONE DAY'S ISSUANCE AT A TIME, DRIVEN BY THE PERFORM...VARYING
002363*IN 200-COMPUTE-PUELL.  WS-WINDOW-COUNT CLIMBS ALONGSIDE THE SUM
002364*SO THE CALLER CAN DIVIDE BY ACTUAL ROWS RATHER THAN ASSUME 365.
002370 210-SUM-WINDOW.
002380     ADD WS-TBL-ISSUANCE(WS-WINDOW-IDX) TO WS-WINDOW-SUM.
002390     ADD 1 TO WS-WINDOW-COUNT.
002400 210-EXIT.
002410     EXIT.
002420*----------------------------------------------------------------
002421*WRITES ONE PUELL-OUT ROW FOR THE DATE AT WS-OUTER-IDX.  A WRITE
002422*FAILURE IS LOGGED BUT DOES NOT STOP THE RUN, PER THIS SHOP'S
002423*STANDING POLICY OF LOGGING BAD WRITES RATHER THAN ABENDING A
002424*BATCH STEP.
002430 300-WRITE-PUELL-RECORD.
002440     PERFORM 200-COMPUTE-PUELL THRU 200-EXIT.
002450     MOVE WS-TBL-DATE(WS-OUTER-IDX)     TO PU-PU-DATE.
002460     MOVE WS-TBL-PRICE(WS-OUTER-IDX)    TO PU-BTC-PRICE.
002470     MOVE WS-TBL-ISSUANCE(WS-OUTER-IDX) TO PU-ISSUANCE-USD.
002480     MOVE WS-ISSUANCE-MA-365            TO PU-ISSUANCE-MA-365.
002490     MOVE WS-PUELL-MULT                 TO PU-PUELL-MULT.
002500     WRITE PU-PUELL-RECORD.
002510     IF WS-PUELOUT-STATUS IS NOT EQUAL TO '00'
002520         DISPLAY 'BTCPUL01 - PUELL-OUT WRITE FAILED, STATUS '
002530                  WS-PUELOUT-STATUS ' FOR DATE ' PU-PU-DATE
002540     ELSE
002550         ADD 1 TO WS-RECORDS-WRITTEN
002560     END-IF.
002570 300-EXIT.
002580     EXIT.
002590*----------------------------------------------------------------
002591*SOLE PLACE IN THE PROGRAM THAT DISPLAYS EITHER SHORTAGE MESSAGE
002592*OR THE RECORDS-WRITTEN COUNT -- ONE STATUS LINE PER RUN, CALLED
002593*UNCONDITIONALLY FROM 000-MAIN-PARA AFTER THE COMPUTE DECISION.
002600 800-WRITE-STATUS-LINE.
002610     IF WS-PRICE-COUNT EQUAL TO ZERO
002620         DISPLAY WS-NO-PRICES-MSG
002630     ELSE
002640         IF WS-PRICE-COUNT IS LESS THAN WS-MIN-OBSERVATIONS
002650             DISPLAY WS-SHORT-HIST-MSG
002660         ELSE
002670             DISPLAY 'BTCPUL01 - PUELL RECORDS WRITTEN: '
002680                      WS-RECORDS-WRITTEN
002690         END-IF
002700     END-IF.
002710 800-EXIT.
002720     EXIT.
002730*----------------------------------------------------------------
002731*UNCONDITIONAL CLOSE ON BOTH FILES REGARDLESS OF HOW 000-MAIN-
002732*PARA GOT HERE -- EVEN A SHORT-HISTORY RUN STILL OPENED BOTH.
002740 900-CLOSE-FILES.
002750     CLOSE CRYPTO-PRICES.
002760     CLOSE PUELL-OUT.
002770 900-EXIT.
002780     EXIT.
