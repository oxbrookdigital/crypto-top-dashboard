000100*----------------------------------------------------------------
000110*Author: R. MCKNIGHT
000120*Date: 05-14-1993
000130*Purpose: COMPUTE THE PI CYCLE TOP SIGNAL FROM THE DAILY BTC
000140*       : CLOSING PRICE HISTORY (CRYPTO-PRICES) AND REFRESH THE
000150*       : PI-CYCLE-OUT STORE FOR THE RISK ASSESSMENT RUN.
000160*Tectonics: COBC
000170*----------------------------------------------------------------
000180 IDENTIFICATION DIVISION.
000190*----------------------------------------------------------------
000200 PROGRAM-ID.     BTCPIC01.
000210 AUTHOR.         R MCKNIGHT.
000220 INSTALLATION.   TREASURY SYSTEMS DIVISION.
000230 DATE-WRITTEN.   05/14/93.
000240 DATE-COMPILED.
000250 SECURITY.       CONFIDENTIAL.
000260*----------------------------------------------------------------
000270*CHANGE LOG
000280*  05-14-93  RLM  B14410  ORIGINAL PROGRAM - PI CYCLE TOP SIGNAL
000290*            OVER THE DAILY BTC PRICE STORE.
000300*  11-30-93  RLM  B14477  CORRECTED 111-DAY WINDOW TO BE PRIOR-
000310*            INCLUSIVE OF THE CURRENT DATE, NOT PRIOR-EXCLUSIVE.
000320*  08-02-94  KDP  B14690  ADDED MINIMUM-350-OBSERVATIONS CHECK
000330*            AND THE NOT-ENOUGH-DATA STATUS MESSAGE.
000340*  03-19-96  THS  B14902  SWITCHED TO COMMERCIAL (HALF-AWAY-
000350*            FROM-ZERO) ROUNDING ON THE STORED AVERAGES PER
000360*            AUDIT FINDING 96-118.
000370*  01-14-99  THS  B12240  Y2K - CRYPTO-PRICES DATE STAYS X(8)
000380*            CCYYMMDD THROUGHOUT; VALIDATE-DATE PARAGRAPH ADDED
000390*            TO REJECT NON-NUMERIC DATES BEFORE THEY REACH THE
000400*            MOVING-AVERAGE TABLE.  REVIEWED AND SIGNED OFF.
000410*  02-08-00  KDP  B15221  OUTPUT STORE NOW FULLY REWRITTEN EACH
000420*            RUN RATHER THAN APPENDED, PER STANDING DATA-
000430*            WAREHOUSE REFRESH POLICY.
000431*  02-14-01  KDP  B15241  000-MAIN-PARA WAS DISPLAYING THE NOT-
000432*            ENOUGH-DATA MESSAGE ITSELF AND THEN CALLING 800-
000433*            WRITE-STATUS-LINE, WHICH DISPLAYED IT AGAIN -- EVERY
000434*            SHORT RUN LOGGED THE MESSAGE TWICE.  DROPPED THE
000435*            DISPLAY FROM 000-MAIN-PARA; THE IF STILL GATES THE
000436*            PI-CYCLE COMPUTE BUT THE MESSAGE NOW COMES ONLY
000437*            FROM 800-WRITE-STATUS-LINE.
000440*----------------------------------------------------------------
000450 ENVIRONMENT DIVISION.
000460*----------------------------------------------------------------
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     CLASS VALID-SIGN-CLASS IS '+' '-'
000510     UPSI-0 ON  STATUS IS WS-TRACE-SW-ON
000520            OFF STATUS IS WS-TRACE-SW-OFF.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT CRYPTO-PRICES  ASSIGN TO CRYPTO-PRICES
000560            ORGANIZATION IS SEQUENTIAL
000570            FILE STATUS  IS WS-CRYPTO-STATUS.
000580     SELECT PI-CYCLE-OUT   ASSIGN TO PI-CYCLE-OUT
000590            ORGANIZATION IS SEQUENTIAL
000600            FILE STATUS  IS WS-PICYC-STATUS.
000610*----------------------------------------------------------------
000620 DATA DIVISION.
000630*----------------------------------------------------------------
000640 FILE SECTION.
000650 FD  CRYPTO-PRICES
000660     RECORDING MODE IS F.
000670     COPY BTCPRICE.
000680 FD  PI-CYCLE-OUT
000690     RECORDING MODE IS F.
000700     COPY BTCPICOT.
000710*----------------------------------------------------------------
000720 WORKING-STORAGE SECTION.
000730*----------------------------------------------------------------
000740 01  WS-FILE-STATUSES.
000750     05  WS-CRYPTO-STATUS        PIC X(02) VALUE SPACES.
000760     05  WS-PICYC-STATUS         PIC X(02) VALUE SPACES.
000770 01  WS-SWITCHES.
000780     05  WS-CRYPTO-EOF           PIC X(01) VALUE 'N'.
000790         88  CRYPTO-EOF                    VALUE 'Y'.
000800     05  WS-TRACE-SW-ON          PIC X(01) VALUE 'N'.
000810     05  WS-TRACE-SW-OFF         PIC X(01) VALUE 'Y'.
000820     05  WS-DATE-VALID-SW        PIC X(01) VALUE 'Y'.
000830         88  WS-DATE-IS-VALID              VALUE 'Y'.
000831*ALL SUBSCRIPTS, INDICES AND THE RUN TOTAL BELOW ARE COMP --
000832*THIS SHOP KEEPS ANYTHING USED IN ARITHMETIC OR AS A TABLE
000833*SUBSCRIPT IN BINARY RATHER THAN DISPLAY.
000840 01  WS-COUNTERS                 COMP.
000850     05  WS-PRICE-COUNT          PIC 9(05) VALUE ZERO.
000860     05  WS-OUTER-IDX            PIC 9(05) VALUE ZERO.
000870     05  WS-INNER-IDX            PIC 9(05) VALUE ZERO.
000880     05  WS-WINDOW-START         PIC 9(05) VALUE ZERO.
000890     05  WS-RECORDS-WRITTEN      PIC 9(07) VALUE ZERO.
000900*BTC PRICE TABLE - ONE ENTRY PER DISTINCT DATE, LAST-VALUE-WINS.
000910*SIZED FOR UP TO TEN YEARS OF DAILY HISTORY.
000920 01  WS-PRICE-TABLE.
000930     05  WS-PRICE-ENTRY OCCURS 3660 TIMES
000940                         INDEXED BY WS-PRICE-TBL-IDX.
000950         10  WS-TBL-DATE         PIC X(08).
000960         10  WS-TBL-PRICE        PIC 9(07)V9(02).
000970*ALTERNATE DISPLAY VIEW OF THE TABLE FOR ERROR DUMPS.
000980 01  WS-PRICE-TABLE-ALT REDEFINES WS-PRICE-TABLE.
000990     05  WS-PRICE-ENTRY-ALT OCCURS 3660 TIMES
001000                            INDEXED BY WS-PRICE-ALT-IDX.
001010         10  WS-TBL-DATE-X       PIC X(08).
001020         10  WS-TBL-PRICE-X      PIC X(09).
001030*INCOMING DATE VALIDATION - NUMERIC-CLASS TEST VIA REDEFINES.
001040 01  WS-DATE-BREAKOUT.
001050     05  WS-DATE-BRK-YYYY        PIC 9(04).
001060     05  WS-DATE-BRK-MM          PIC 9(02).
001070     05  WS-DATE-BRK-DD          PIC 9(02).
001080 01  WS-DATE-BRK-ALPHA REDEFINES WS-DATE-BREAKOUT
001090                                 PIC X(08).
001100*DEFENSIVE SIGN CHECK ON THE RUNNING WINDOW ACCUMULATOR.
001110 01  WS-SUM-WORK-AREA.
001120     05  WS-WINDOW-SUM           PIC S9(09)V9(02) VALUE ZERO.
001130 01  WS-SUM-SIGN-VIEW REDEFINES WS-SUM-WORK-AREA.
001140     05  WS-SUM-SIGN             PIC X(01).
001150     05  FILLER                  PIC X(10).
001151*WS-SMA-350-DBL IS STORED PRE-DOUBLED, NOT THE RAW 350-DAY
001152*AVERAGE -- SEE THE COMMENT ABOVE PARAGRAPH 200.
001160 01  WS-RESULT-FIELDS.
001170     05  WS-SMA-111              PIC 9(07)V9(02) VALUE ZERO.
001180     05  WS-SMA-350-DBL          PIC 9(07)V9(02) VALUE ZERO.
001190 01  WS-MESSAGES.
001200     05  WS-NOT-ENOUGH-DATA-MSG  PIC X(53) VALUE
001210         'BTCPIC01 - INSUFFICIENT PRICE HISTORY, 350 NEEDED.'.
001220*----------------------------------------------------------------
001230 PROCEDURE DIVISION.
001240*----------------------------------------------------------------
001250 000-MAIN-PARA.
001260     PERFORM 100-OPEN-FILES.
001270     PERFORM 120-LOAD-PRICE-TABLE THRU 120-EXIT
001280         UNTIL CRYPTO-EOF.
001281*    02-14-01 KDP B15241 DROPPED THE DISPLAY THAT USED TO SIT ON
001282*    THE TRUE SIDE OF THIS IF -- 800-WRITE-STATUS-LINE BELOW
001283*    RE-TESTS THE SAME WS-PRICE-COUNT CONDITION AND WAS PRINTING
001284*    THE NOT-ENOUGH-DATA MESSAGE A SECOND TIME ON EVERY SHORT RUN.
001285*    THE IF STILL GATES WHETHER 200-COMPUTE-PI-CYCLE RUNS.
001290     IF WS-PRICE-COUNT IS LESS THAN 350
001300         CONTINUE
001310     ELSE
001320         PERFORM 200-COMPUTE-PI-CYCLE THRU 200-EXIT
001330             VARYING WS-OUTER-IDX FROM 350 BY 1
001340             UNTIL WS-OUTER-IDX IS GREATER THAN WS-PRICE-COUNT
001350     END-IF.
001360     PERFORM 800-WRITE-STATUS-LINE.
001370     PERFORM 900-CLOSE-FILES.
001380     STOP RUN.
001390*----------------------------------------------------------------
001391*A FAILED OPEN ON THE INPUT SIDE SETS THE EOF SWITCH RIGHT HERE
001392*SO THE MAIN-LINE READ LOOP FALLS THROUGH IMMEDIATELY RATHER
001393*THAN ATTEMPTING A READ AGAINST AN UNOPENED FILE.
001400 100-OPEN-FILES.
001410     OPEN INPUT  CRYPTO-PRICES.
001420     OPEN OUTPUT PI-CYCLE-OUT.
001430     IF WS-CRYPTO-STATUS IS NOT EQUAL TO '00'
001440         DISPLAY 'BTCPIC01 - CRYPTO-PRICES OPEN FAILED, STATUS '
001450                  WS-CRYPTO-STATUS
001460         MOVE 'Y' TO WS-CRYPTO-EOF
001470     END-IF.
001480 100-EXIT.
001490     EXIT.
001500*----------------------------------------------------------------
001510*READ ONE INPUT RECORD, KEEP BITCOIN ROWS ONLY, FOLD DUPLICATE
001520*DATES INTO THE LAST OCCURRENCE RATHER THAN A NEW TABLE ENTRY.
001530 120-LOAD-PRICE-TABLE.
001540     READ CRYPTO-PRICES
001550         AT END
001560             MOVE 'Y' TO WS-CRYPTO-EOF
001570             GO TO 120-EXIT
001580     END-READ.
001590     IF CP-COIN-ID IS NOT EQUAL TO 'BITCOIN   '
001600         GO TO 120-EXIT
001610     END-IF.
001620     PERFORM 150-VALIDATE-DATE THRU 150-EXIT.
001630     IF NOT WS-DATE-IS-VALID
001640         GO TO 120-EXIT
001650     END-IF.
001660     IF WS-PRICE-COUNT IS GREATER THAN ZERO
001670       AND CP-PRICE-DATE EQUAL TO
001680           WS-TBL-DATE(WS-PRICE-COUNT)
001690         MOVE CP-PRICE TO WS-TBL-PRICE(WS-PRICE-COUNT)
001700     ELSE
001710         ADD 1 TO WS-PRICE-COUNT
001720         MOVE CP-PRICE-DATE TO WS-TBL-DATE(WS-PRICE-COUNT)
001730         MOVE CP-PRICE      TO WS-TBL-PRICE(WS-PRICE-COUNT)
001740     END-IF.
001750 120-EXIT.
001760     EXIT.
001770*----------------------------------------------------------------
001771*NUMERIC-CLASS TEST ONLY -- NOT A CALENDAR TEST.  A DATE SUCH AS
001772*19000231 PASSES HERE; THE FEED IS TRUSTED NOT TO SEND ONE.
001780 150-VALIDATE-DATE.
001790     MOVE 'Y' TO WS-DATE-VALID-SW.
001800     MOVE CP-PRICE-DATE TO WS-DATE-BRK-ALPHA.
001810     IF WS-DATE-BRK-YYYY IS NOT NUMERIC
001820       OR WS-DATE-BRK-MM IS NOT NUMERIC
001830       OR WS-DATE-BRK-DD IS NOT NUMERIC
001840         MOVE 'N' TO WS-DATE-VALID-SW
001850         DISPLAY 'BTCPIC01 - BAD PRICE DATE SKIPPED: '
001860                  CP-PRICE-DATE
001870     END-IF.
001880 150-EXIT.
001890     EXIT.
001900*----------------------------------------------------------------
001910*FOR ONE DATE INDEX, SUM THE TRAILING 111 AND 350 CLOSES AND
001920*DERIVE THE SIGNAL.  WS-OUTER-IDX IS THE CURRENT TABLE INDEX.
001921*THE 350-DAY LEG IS DOUBLED BEFORE IT IS EVER COMPARED TO THE
001922*111-DAY LEG -- WS-SMA-350-DBL IS STORED PRE-DOUBLED SO 300-
001923*WRITE-PI-CYCLE-RECORD AND THE DOWNSTREAM RISK PROGRAM CAN TEST
001924*SMA-111 AGAINST SMA-350-DBL DIRECTLY WITHOUT REPEATING THE
001925*MULTIPLY.  A CROSS (SMA-111 RISES ABOVE SMA-350-DBL) IS THE
001926*CLASSIC PI CYCLE TOP SIGNAL THIS PROGRAM EXISTS TO FLAG.
001930 200-COMPUTE-PI-CYCLE.
001940     COMPUTE WS-WINDOW-START = WS-OUTER-IDX - 110.
001950     PERFORM 210-SUM-WINDOW THRU 210-EXIT.
001960     COMPUTE WS-SMA-111 ROUNDED = WS-WINDOW-SUM / 111.
001970     COMPUTE WS-WINDOW-START = WS-OUTER-IDX - 349.
001980     PERFORM 210-SUM-WINDOW THRU 210-EXIT.
001990     COMPUTE WS-SMA-350-DBL ROUNDED =
002000             (WS-WINDOW-SUM / 350) * 2.
002010     PERFORM 300-WRITE-PI-CYCLE-RECORD THRU 300-EXIT.
002020 200-EXIT.
002030     EXIT.
002040*----------------------------------------------------------------
002050*SUM TABLE ENTRIES WS-WINDOW-START THRU WS-OUTER-IDX INCLUSIVE.
002051*CALLED TWICE PER DAY INDEX BY 200-COMPUTE-PI-CYCLE, ONCE WITH A
002052*111-WIDE WINDOW AND ONCE WITH A 350-WIDE WINDOW, SO WS-WINDOW-
002053*SUM IS RESET TO ZERO ON EVERY ENTRY RATHER THAN CARRIED OVER.
002054*THE SIGN TEST BELOW IS A DEFENSIVE TRIPWIRE ONLY -- DAILY
002055*CLOSES ARE ALWAYS UNSIGNED SO WS-SUM-SIGN SHOULD NEVER GO '-'.
002060 210-SUM-WINDOW.
002070     MOVE ZERO TO WS-WINDOW-SUM.
002080     PERFORM 220-ADD-ONE-ENTRY THRU 220-EXIT
002090         VARYING WS-INNER-IDX FROM WS-WINDOW-START BY 1
002100         UNTIL WS-INNER-IDX IS GREATER THAN WS-OUTER-IDX.
002110     IF WS-SUM-SIGN EQUAL TO '-'
002120         DISPLAY 'BTCPIC01 - NEGATIVE WINDOW SUM, IDX '
002130                  WS-OUTER-IDX
002140     END-IF.
002150 210-EXIT.
002160     EXIT.
002161*ONE TABLE ROW AT A TIME, DRIVEN BY THE PERFORM...VARYING IN
002162*210-SUM-WINDOW ABOVE.  KEPT AS ITS OWN PARAGRAPH RATHER THAN
002163*INLINE SO THE WINDOW-SUM LOOP READS THE SAME WAY IN EVERY
002164*BITCOIN INDICATOR PROGRAM IN THIS SUITE.
002170 220-ADD-ONE-ENTRY.
002180     ADD WS-TBL-PRICE(WS-INNER-IDX) TO WS-WINDOW-SUM.
002190 220-EXIT.
002200     EXIT.
002210*----------------------------------------------------------------
002211*WRITES ONE PI-CYCLE-OUT ROW FOR THE DATE AT WS-OUTER-IDX.  A
002212*WRITE FAILURE IS LOGGED BUT DOES NOT STOP THE RUN, PER THIS
002213*SHOP'S STANDING POLICY OF LOGGING BAD WRITES RATHER THAN
002214*ABENDING A BATCH STEP.
002220 300-WRITE-PI-CYCLE-RECORD.
002230     MOVE WS-TBL-DATE(WS-OUTER-IDX)   TO PC-PI-DATE.
002240     MOVE WS-TBL-PRICE(WS-OUTER-IDX)  TO PC-BTC-PRICE.
002250     MOVE WS-SMA-111                  TO PC-SMA-111.
002260     MOVE WS-SMA-350-DBL              TO PC-SMA-350-DBL.
002270     IF WS-SMA-111 IS GREATER THAN OR EQUAL TO WS-SMA-350-DBL
002280         MOVE 'CROSSED'  TO PC-PI-SIGNAL
002290     ELSE
002300         MOVE 'NEUTRAL'  TO PC-PI-SIGNAL
002310     END-IF.
002320     WRITE PC-PI-CYCLE-RECORD.
002330     IF WS-PICYC-STATUS IS NOT EQUAL TO '00'
002340         DISPLAY 'BTCPIC01 - PI-CYCLE-OUT WRITE FAILED, STATUS '
002350                  WS-PICYC-STATUS ' FOR DATE ' PC-PI-DATE
002360     ELSE
002370         ADD 1 TO WS-RECORDS-WRITTEN
002380     END-IF.
002390 300-EXIT.
002400     EXIT.
002410*----------------------------------------------------------------
002411*SOLE PLACE IN THE PROGRAM THAT DISPLAYS THE SHORTAGE MESSAGE OR
002412*THE RECORDS-WRITTEN COUNT -- ONE STATUS LINE PER RUN, CALLED
002413*UNCONDITIONALLY FROM 000-MAIN-PARA AFTER THE COMPUTE DECISION.
002420 800-WRITE-STATUS-LINE.
002430     IF WS-PRICE-COUNT IS LESS THAN 350
002440         DISPLAY WS-NOT-ENOUGH-DATA-MSG
002450     ELSE
002460         DISPLAY 'BTCPIC01 - PI CYCLE TOP RECORDS WRITTEN: '
002470                  WS-RECORDS-WRITTEN
002480     END-IF.
002490 800-EXIT.
002500     EXIT.
002510*----------------------------------------------------------------
002511*UNCONDITIONAL CLOSE ON BOTH FILES REGARDLESS OF HOW 000-MAIN-
002512*PARA GOT HERE -- EVEN A SHORT-HISTORY RUN STILL OPENED BOTH.
002520 900-CLOSE-FILES.
002530     CLOSE CRYPTO-PRICES.
002540     CLOSE PI-CYCLE-OUT.
002550 900-EXIT.
002560     EXIT.
