000100*----------------------------------------------------------------
000110*BTCPICOT.CPY
000120*COPYBOOK   : BTCPICOT
000130*AUTHOR     : R. MCKNIGHT
000140*DATE-WRITTEN: 05-14-1993
000150*PURPOSE    : RECORD LAYOUT FOR THE PI CYCLE TOP SIGNAL STORE
000160*           : (PI-CYCLE-OUT), WRITTEN DAILY BY BTCPIC01 AND
000170*           : READ BY THE RISK ASSESSMENT RUN (BTCRSK01).
000180*----------------------------------------------------------------
000190*CHANGE LOG
000200*  05-14-93  RLM  B14410  ORIGINAL LAYOUT FOR PI CYCLE STORE.
000210*  01-14-99  THS  B12240  Y2K - REVIEWED, X(8) CCYYMMDD OK.
000220*----------------------------------------------------------------
000230  01  PC-PI-CYCLE-RECORD.
000240      05  PC-PI-DATE              PIC X(08).
000250      05  PC-BTC-PRICE            PIC 9(07)V9(02).
000260      05  PC-SMA-111              PIC 9(07)V9(02).
000270      05  PC-SMA-350-DBL          PIC 9(07)V9(02).
000280      05  PC-PI-SIGNAL            PIC X(12).
000290      05  FILLER                  PIC X(13).
