000100*----------------------------------------------------------------
000110*BTCWMAOT.CPY
000120*COPYBOOK   : BTCWMAOT
000130*AUTHOR     : R. MCKNIGHT
000140*DATE-WRITTEN: 05-14-1993
000150*PURPOSE    : RECORD LAYOUT FOR THE 200-WEEK MOVING AVERAGE
000160*           : STORE (WMA-200-OUT), WRITTEN WEEKLY BY BTCWMA01
000170*           : AND READ BY THE RISK ASSESSMENT RUN (BTCRSK01).
000180*----------------------------------------------------------------
000190*CHANGE LOG
000200*  05-14-93  RLM  B14411  ORIGINAL LAYOUT FOR 200-WMA STORE.
000210*  01-14-99  THS  B12240  Y2K - REVIEWED, X(8) CCYYMMDD OK.
000220*----------------------------------------------------------------
000230  01  WM-WMA-200-RECORD.
000240      05  WM-WK-DATE              PIC X(08).
000250      05  WM-BTC-PRICE            PIC 9(07)V9(02).
000260      05  WM-WMA-200              PIC 9(07)V9(02).
000270      05  FILLER                  PIC X(14).
